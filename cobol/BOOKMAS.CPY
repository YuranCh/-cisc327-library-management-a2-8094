000100******************************************************************
000200*    COPY        : BOOKMAS                                       *
000300*    APLICACION  : BIBLIOTECA                                    *
000400*    DESCRIPCION : LAYOUT DEL REGISTRO MAESTRO DE LIBROS         *
000500*                : (ARCHIVO LIBROS). SE USA TAL CUAL EN EL FD    *
000600*                : DE LIBROS1.CBL. LOS MISMOS CAMPOS SE REPITEN  *
000700*                : CON PREFIJO TLB- EN LA TABLA WKS-TAB-LIBROS   *
000800*                : DE MEMORIA DE LIBROS1 Y EN LK-TAB-LIB DE      *
000900*                : LIBMORA1 (MISMO ORDEN Y LONGITUD DE CAMPOS).  *
001000*------------------------------------------------------------------
001100*    FECHA       PROGRAMADOR      DESCRIPCION                    *
001200*    07/03/1991  R.ALDANA (RAL)   VERSION ORIGINAL - 331 BYTES   *
001300*    22/11/1994  E.PEDR   (PEDR)  SE AGREGA LIB-AVAIL-COPIES     *
001400*                                 SEPARADO DE LIB-TOTAL-COPIES   *
001500*    14/02/1999  M.OSORIO (MRO)   REVISION Y2K - SIN CAMBIOS,    *
001600*                                 FECHAS DE PRESTAMO NO VIVEN EN *
001700*                                 ESTE REGISTRO                  *
001800*    09/06/2006  J.SICAY  (JSC)   TCKT BIB-0447 AJUSTE COMENTA-  *
001900*                                 RIOS DE CAMPOS                 *
002000*    NOTA        : EL REGISTRO OCUPA 326 DE LOS 331 BYTES DE     *
002100*                : LONGITUD FIJA; LOS 5 RESTANTES SE DEJAN COMO  *
002200*                : RELLENO PARA CRECIMIENTO FUTURO DEL CATALOGO. *
002300******************************************************************
002400 01  LIB-REGISTRO.
002500     05  LIB-BOOK-ID             PIC 9(05).
002600     05  LIB-TITLE               PIC X(200).
002700     05  LIB-AUTHOR              PIC X(100).
002800     05  LIB-ISBN                PIC X(13).
002900     05  LIB-TOTAL-COPIES        PIC 9(04).
003000     05  LIB-AVAIL-COPIES        PIC 9(04).
003100     05  FILLER                  PIC X(05).
