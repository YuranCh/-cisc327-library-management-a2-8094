000100******************************************************************
000200* PROGRAMA    : LIBROS1                                          *
000300* APLICACION  : BIBLIOTECA - CIRCULACION                         *
000400* TIPO        : PROCESO BATCH PRINCIPAL                          *
000500* DESCRIPCION : PROCESA EL ARCHIVO DIARIO DE TRANSACCIONES DE LA *
000600*             : BIBLIOTECA (ALTAS DE LIBRO, PRESTAMOS,           *
000700*             : DEVOLUCIONES, BUSQUEDAS DE CATALOGO Y REPORTES   *
000800*             : DE SOCIO) CONTRA EL CATALOGO Y LOS PRESTAMOS     *
000900*             : VIGENTES, CARGADOS EN TABLAS DE MEMORIA AL       *
001000*             : INICIO Y REGRABADOS AL CIERRE DEL PROCESO.       *
001100* ARCHIVOS    : LIBROS (CATALOGO), PRESTAMO (PRESTAMOS),         *
001200*             : TRANSAC (ENTRADA DEL DIA), REPORTE (SALIDA)      *
001300* PROGRAMA(S) : LIBMORA1 (CALCULO DE TARIFA POR MORA)            *
001400* BPM/RATIONAL: 447701                                           *
001500* NOMBRE      : PROCESO DIARIO DE CIRCULACION - BIBLIOTECA       *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.                    LIBROS1.
001900 AUTHOR.                        R. ALDANA VELIZ (RAL).
002000 INSTALLATION.                  DEPTO. DESARROLLO - APLICACIONES.
002100 DATE-WRITTEN.                  07/03/1991.
002200 DATE-COMPILED.                 07/03/1991.
002300 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002400******************************************************************
002500*                    B I T A C O R A   D E   C A M B I O S       *
002600*------------------------------------------------------------------
002700* FECHA       PROG.  TICKET      DESCRIPCION                     *
002800* 07/03/1991  RAL    BIB-0001    VERSION ORIGINAL. ALTA Y        *
002900*                                PRESTAMO DE LIBROS CONTRA       *
003000*                                ARCHIVOS SECUENCIALES LIBROS Y  *
003100*                                PRESTAMO.                       *
003200* 22/11/1994  PEDR   BIB-0033    SE AGREGA TRANSACCION DE        *
003300*                                DEVOLUCION (R) Y LLAMADA A LA   *
003400*                                RUTINA DE MORA LIBMORA1.        *
003500* 19/08/1997  PEDR   BIB-0031    SE AGREGA VALIDACION DE 6       *
003600*                                DIGITOS PARA EL SOCIO EN TODAS  *
003700*                                LAS TRANSACCIONES.              *
003800* 11/02/1998  RAL    BIB-0059    SE AGREGA TRANSACCION DE        *
003900*                                BUSQUEDA DE CATALOGO (S) POR    *
004000*                                TITULO, AUTOR O ISBN.           *
004100* 14/02/1999  MRO    BIB-0091    REVISION Y2K. FECHA DEL SISTEMA *
004200*                                SE EXPANDE A SIGLO COMPLETO     *
004300*                                (VENTANA: AA < 50 => 20XX, EN   *
004400*                                CASO CONTRARIO 19XX). PROBADO   *
004500*                                CONTRA CORTE 1999/2000.         *
004600* 05/01/1999  MRO    BIB-0091    CIERRE REVISION Y2K. TODAS LAS  *
004700*                                FECHAS DE ARCHIVO YA VIAJAN     *
004800*                                COMO 9(08) AAAAMMDD.            *
004900* 22/07/2001  JSC    BIB-0204    SE AGREGA TRANSACCION DE        *
005000*                                REPORTE DE SOCIO (P) CON        *
005100*                                PRESTAMOS ABIERTOS, HISTORIAL   *
005200*                                Y TOTAL DE MORA PENDIENTE.      *
005300* 09/06/2006  JSC    BIB-0447    SE AMPLIA LIMITE DE PRESTAMOS   *
005400*                                ABIERTOS POR SOCIO A 5 LIBROS.  *
005500* 03/04/2009  LGV    BIB-0500    SE EXCEPTUA AL SOCIO DE PRUEBAS *
005600*                                123456 DE LA VALIDACION DE      *
005700*                                "SOCIO NO EXISTE" EN EL REPORTE.*
005800* 14/03/2011  LGV    BIB-0512    SE AGREGAN TOTALES DE CONTROL   *
005900*                                DE FIN DE PROCESO AL REPORTE.   *
005910* 22/08/2013  JSC    BIB-0538    SE AGREGA CANTIDAD DE LIBROS AL *
005920*                                RENGLON DE MORA DEL REPORTE DE  *
005930*                                SOCIO Y SE QUITAN LOS BLANCOS   *
005940*                                DE IZQUIERDA QUE DEJABAN LOS    *
005950*                                CAMPOS EDITADOS EN ESE RENGLON  *
005960*                                Y EN LOS TOTALES DE CONTROL.    *
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.               IBM-370.
006400 OBJECT-COMPUTER.               IBM-370.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     CLASS DIGITO       IS '0' THRU '9'
006800     UPSI-0 ON STATUS   IS SW-LISTA-TRAZA.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT LIBROS      ASSIGN TO LIBROS
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS  IS FS-LIBROS.
007400     SELECT PRESTAMO    ASSIGN TO PRESTAMO
007500            ORGANIZATION IS SEQUENTIAL
007600            FILE STATUS  IS FS-PRESTAMO.
007700     SELECT TRANSAC     ASSIGN TO TRANSAC
007800            ORGANIZATION IS SEQUENTIAL
007900            FILE STATUS  IS FS-TRANSAC.
008000     SELECT REPORTE     ASSIGN TO REPORTE
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS  IS FS-REPORTE.
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  LIBROS
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 331 CHARACTERS.
008800     COPY BOOKMAS.
008900 FD  PRESTAMO
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 42 CHARACTERS.
009200     COPY LOANMAS.
009300 FD  TRANSAC
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 335 CHARACTERS.
009600     COPY TRNSREC.
009700 FD  REPORTE
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 132 CHARACTERS.
010000 01  REG-REPORTE                    PIC X(132).
010100 WORKING-STORAGE SECTION.
010200******************************************************************
010300*              I N D I C A D O R E S   D E   A R C H I V O       *
010400******************************************************************
010500 01  WKS-ESTADOS-ARCHIVO.
010600     05  FS-LIBROS                  PIC 9(02) VALUE ZEROES.
010700     05  FS-PRESTAMO                PIC 9(02) VALUE ZEROES.
010800     05  FS-TRANSAC                 PIC 9(02) VALUE ZEROES.
010900     05  FS-REPORTE                 PIC 9(02) VALUE ZEROES.
011000 01  WKS-SWITCHES.
011100     05  WKS-FIN-TRANSAC            PIC 9(01) VALUE ZEROES.
011200         88  NO-HAY-MAS-TRANSAC              VALUE 1.
011300     05  WKS-SW-RECHAZADA           PIC 9(01) VALUE ZEROES.
011400         88  TXN-RECHAZADA                    VALUE 1.
011500     05  WKS-ENCONTRADO             PIC 9(01) VALUE ZEROES.
011600         88  SE-ENCONTRO                      VALUE 1.
011700     05  WKS-HUBO-CAMBIO            PIC 9(01) VALUE ZEROES.
011800         88  HUBO-INTERCAMBIO                 VALUE 1.
011900     05  WKS-BISIESTO-PRE           PIC 9(01) VALUE ZEROES.
012000         88  ES-BISIESTO-PRE                   VALUE 1.
012100******************************************************************
012200*        S U B I N D I C E S   Y   C O N T A D O R E S           *
012300******************************************************************
012400 01  WKS-SUBS.
012500     05  WKS-I                      PIC 9(05) VALUE ZEROES.
012600     05  WKS-J                      PIC 9(05) VALUE ZEROES.
012700     05  WKS-K                      PIC 9(05) VALUE ZEROES.
012800     05  WKS-LIMITE                 PIC 9(05) VALUE ZEROES.
012900     05  WKS-CONTADOR-PRESTAMOS     PIC 9(05) VALUE ZEROES.
013000     05  WKS-TEMP-INDICE            PIC 9(05) VALUE ZEROES.
013100 01  WKS-PROX-IDS.
013200     05  WKS-PROX-LIBRO-ID          PIC 9(05) VALUE ZEROES.
013300     05  WKS-PROX-PRESTAMO-ID       PIC 9(07) VALUE ZEROES.
013400******************************************************************
013500*     TABLA DE LIBROS EN MEMORIA (CATALOGO COMPLETO)             *
013600******************************************************************
013700 01  WKS-TAB-LIBROS.
013800     05  WKS-LIB-CNT                PIC 9(05) VALUE ZEROES.
013900     05  WKS-TAB-LIB OCCURS 5000 TIMES.
014000         10  TLB-BOOK-ID            PIC 9(05).
014100         10  TLB-TITLE              PIC X(200).
014200         10  TLB-AUTHOR             PIC X(100).
014300         10  TLB-ISBN               PIC X(13).
014400         10  TLB-TOTAL-COPIES       PIC 9(04).
014500         10  TLB-AVAIL-COPIES       PIC 9(04).
014600         10  FILLER                 PIC X(05).
014700******************************************************************
014800*     TABLA DE PRESTAMOS EN MEMORIA (VIGENTES E HISTORICOS)      *
014900******************************************************************
015000 01  WKS-TAB-PRESTAMOS.
015100     05  WKS-PRE-CNT                PIC 9(05) VALUE ZEROES.
015200     05  WKS-TAB-PRE OCCURS 20000 TIMES.
015300         10  TLP-LOAN-ID            PIC 9(07).
015400         10  TLP-PATRON-ID          PIC X(06).
015500         10  TLP-BOOK-ID            PIC 9(05).
015600         10  TLP-BORROW-DATE        PIC 9(08).
015700         10  TLP-DUE-DATE           PIC 9(08).
015800         10  TLP-RETURN-DATE        PIC 9(08).
015900******************************************************************
016000*     LISTAS DE INDICES DE TRABAJO (BUSQUEDA / REPORTE SOCIO)    *
016100******************************************************************
016200 01  WKS-TAB-BUSQUEDA.
016300     05  WKS-BUSQ-CNT               PIC 9(05) VALUE ZEROES.
016400     05  WKS-BUSQ-IDX               PIC 9(05)
016500                                    OCCURS 5000 TIMES.
016600 01  WKS-TAB-SOC-ABIERTOS.
016700     05  WKS-SOC-AB-CNT             PIC 9(05) VALUE ZEROES.
016800     05  WKS-SOC-AB-IDX             PIC 9(05)
016900                                    OCCURS 500 TIMES.
017000 01  WKS-TAB-SOC-HIST.
017100     05  WKS-SOC-HIST-CNT           PIC 9(05) VALUE ZEROES.
017200     05  WKS-SOC-HIST-IDX           PIC 9(05)
017300                                    OCCURS 2000 TIMES.
017400******************************************************************
017500*     FECHA DEL SISTEMA (VER BITACORA - REVISION Y2K BIB-0091)   *
017600******************************************************************
017700 01  WKS-FECHA-CORTA.
017800     05  WKS-AA                     PIC 9(02).
017900     05  WKS-MM                     PIC 9(02).
018000     05  WKS-DD                     PIC 9(02).
018100 01  WKS-SIGLO                      PIC 9(02) VALUE ZEROES.
018200 01  WKS-FECHA-ACTUAL               PIC 9(08) VALUE ZEROES.
018300 01  WKS-FECHA-ACTUAL-R REDEFINES WKS-FECHA-ACTUAL.
018400     05  WKS-ANI-HOY                PIC 9(04).
018500     05  WKS-MES-HOY                PIC 9(02).
018600     05  WKS-DIA-HOY                PIC 9(02).
018610******************************************************************
018620*     AREA DE TRABAJO PARA DESGLOSAR FECHAS AL IMPRIMIR (NO SE   *
018630*     USA LA FECHA DEL PROCESO PARA NO ALTERARLA - TCKT BIB-0204)*
018640******************************************************************
018650 01  WKS-FECHA-FORMATO              PIC 9(08) VALUE ZEROES.
018660 01  WKS-FECHA-FORMATO-R REDEFINES WKS-FECHA-FORMATO.
018670     05  WKS-ANI-FMT                PIC 9(04).
018680     05  WKS-MES-FMT                PIC 9(02).
018690     05  WKS-DIA-FMT                PIC 9(02).
018700******************************************************************
018800*     CALCULO DE FECHA DE VENCIMIENTO (PRESTAMO + 14 DIAS)       *
018900******************************************************************
019000 01  WKS-DIAS-MES-INIC.
019100     05  FILLER  PIC 9(02) VALUE 31.
019200     05  FILLER  PIC 9(02) VALUE 28.
019300     05  FILLER  PIC 9(02) VALUE 31.
019400     05  FILLER  PIC 9(02) VALUE 30.
019500     05  FILLER  PIC 9(02) VALUE 31.
019600     05  FILLER  PIC 9(02) VALUE 30.
019700     05  FILLER  PIC 9(02) VALUE 31.
019800     05  FILLER  PIC 9(02) VALUE 31.
019900     05  FILLER  PIC 9(02) VALUE 30.
020000     05  FILLER  PIC 9(02) VALUE 31.
020100     05  FILLER  PIC 9(02) VALUE 30.
020200     05  FILLER  PIC 9(02) VALUE 31.
020300 01  WKS-TAB-DIAS-MES REDEFINES WKS-DIAS-MES-INIC.
020400     05  WKS-DIAS-MES               PIC 9(02) OCCURS 12 TIMES.
020500 01  WKS-FECHA-VENCE-CALC           PIC 9(08) VALUE ZEROES.
020600 01  WKS-FVC-R REDEFINES WKS-FECHA-VENCE-CALC.
020700     05  WKS-ANI-VEN-C              PIC 9(04).
020800     05  WKS-MES-VEN-C              PIC 9(02).
020900     05  WKS-DIA-VEN-C              PIC 9(02).
021000 01  WKS-DIAS-EN-MES-C              PIC 9(02) VALUE ZEROES.
021100 01  WKS-DIV4                       PIC 9(04) VALUE ZEROES.
021200 01  WKS-DIV100                     PIC 9(04) VALUE ZEROES.
021300 01  WKS-DIV400                     PIC 9(04) VALUE ZEROES.
021400 01  WKS-RESTO                      PIC 9(04) VALUE ZEROES.
021500******************************************************************
021600*     LARGO DE CADENA SIN ESPACIOS FINALES (TITULO/AUTOR/TERMINO)*
021700******************************************************************
021800 01  WKS-CAMPO-200                  PIC X(200) VALUE SPACES.
021900 01  WKS-LARGO-200                  PIC 9(03) VALUE ZEROES.
021910 01  WKS-LARGO-TITULO-ALTA          PIC 9(03) VALUE ZEROES.
022000******************************************************************
022100*     CONVERSION A MAYUSCULAS (SIN FUNCION INTRINSECA)           *
022200******************************************************************
022300 01  WKS-ALFA-MINUS  PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
022400 01  WKS-ALFA-MAYUS  PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
022500******************************************************************
022600*     AREAS DE BUSQUEDA DE CATALOGO (SUBCADENA)                  *
022700******************************************************************
022800 01  WKS-TITULO-MAYUS               PIC X(200) VALUE SPACES.
022900 01  WKS-TERMINO-MAYUS              PIC X(200) VALUE SPACES.
023000 01  WKS-LARGO-TITULO               PIC 9(03) VALUE ZEROES.
023100 01  WKS-LARGO-TERMINO              PIC 9(03) VALUE ZEROES.
023200 01  WKS-POS-SUBCADENA              PIC 9(03) VALUE ZEROES.
023300 01  WKS-LIMITE-POS                 PIC 9(03) VALUE ZEROES.
023400******************************************************************
023500*     AREAS DE LLAMADA A LIBMORA1                                *
023600******************************************************************
023700 01  WKS-PARM-MORA.
023800     05  WKM-PATRON-ID              PIC X(06).
023900     05  WKM-BOOK-ID                PIC 9(05).
024000     05  WKM-FECHA-ACTUAL           PIC 9(08).
024050     COPY FEELINK.
024200******************************************************************
024300*     LINEAS DE REPORTE (REDEFINICIONES DE UNA MISMA AREA)       *
024400******************************************************************
024500 01  WKS-LINEA-REPORTE              PIC X(132) VALUE SPACES.
024600 01  WKS-LIN-BUSQUEDA REDEFINES WKS-LINEA-REPORTE.
024700     05  LB-BOOK-ID                 PIC X(05).
024800     05  FILLER                     PIC X(02).
024900     05  LB-TITLE                   PIC X(40).
025000     05  FILLER                     PIC X(01).
025100     05  LB-AUTHOR                  PIC X(25).
025200     05  FILLER                     PIC X(01).
025300     05  LB-ISBN                    PIC X(13).
025400     05  FILLER                     PIC X(01).
025500     05  LB-AVAIL                   PIC X(05).
025600     05  FILLER                     PIC X(01).
025700     05  LB-TOTAL                   PIC X(05).
025800     05  FILLER                     PIC X(33).
025900 01  WKS-LIN-SOC-ABIERTO REDEFINES WKS-LINEA-REPORTE.
026000     05  LA-BOOK-ID                 PIC X(05).
026100     05  FILLER                     PIC X(02).
026200     05  LA-TITLE                   PIC X(40).
026300     05  FILLER                     PIC X(01).
026400     05  LA-BORROW-DATE             PIC X(10).
026500     05  FILLER                     PIC X(01).
026600     05  LA-DUE-DATE                PIC X(10).
026700     05  FILLER                     PIC X(01).
026800     05  LA-OVERDUE                 PIC X(20).
026900     05  FILLER                     PIC X(42).
027000 01  WKS-LIN-SOC-HIST REDEFINES WKS-LINEA-REPORTE.
027100     05  LH-BOOK-ID                 PIC X(05).
027200     05  FILLER                     PIC X(02).
027300     05  LH-TITLE                   PIC X(40).
027400     05  FILLER                     PIC X(01).
027500     05  LH-BORROW-DATE             PIC X(10).
027600     05  FILLER                     PIC X(01).
027700     05  LH-DUE-DATE                PIC X(10).
027800     05  FILLER                     PIC X(01).
027900     05  LH-RETURN-DATE             PIC X(10).
028000     05  FILLER                     PIC X(01).
028100     05  LH-STATUS                  PIC X(15).
028200     05  FILLER                     PIC X(35).
028300******************************************************************
028400*     AREAS PARA FORMATEO DE FECHAS Y MONTOS                     *
028500******************************************************************
028600 01  WKS-FECHA-EDIT                 PIC X(10) VALUE SPACES.
028700 01  WKS-FECHA-EDIT-R REDEFINES WKS-FECHA-EDIT.
028800     05  FE-ANIO                    PIC X(04).
028900     05  FE-GUION-1                 PIC X(01).
029000     05  FE-MES                     PIC X(02).
029100     05  FE-GUION-2                 PIC X(01).
029200     05  FE-DIA                     PIC X(02).
029300 01  WKS-TARIFA-EDIT                PIC $$$9.99 VALUE ZEROES.
029400 01  WKS-DIAS-EDIT                  PIC ZZZ9    VALUE ZEROES.
029405 01  WKS-CANT-EDIT                  PIC ZZZ9    VALUE ZEROES.
029410******************************************************************
029420*     CAMPOS PARA QUITAR BLANCOS DE IZQUIERDA DE TARIFA/DIAS       *
029430*     EDITADOS AL ARMAR EL MENSAJE DE DEVOLUCION (400)             *
029440******************************************************************
029450 01  WKS-CAMPO-TARIFA               PIC X(07)   VALUE SPACES.
029460 01  WKS-POS-TARIFA                 PIC 9(02) VALUE ZEROES.
029470 01  WKS-LARGO-TARIFA               PIC 9(02) VALUE ZEROES.
029480 01  WKS-CAMPO-DIAS                 PIC X(04)   VALUE SPACES.
029490 01  WKS-POS-DIAS                   PIC 9(02) VALUE ZEROES.
029495 01  WKS-LARGO-DIAS                 PIC 9(02) VALUE ZEROES.
029496*    22/08/2013  J.SICAY  (JSC)   TCKT BIB-0538 SE AGREGAN LOS   *
029497*                                 CAMPOS DE TOTAL/CANTIDAD PARA  *
029498*                                 QUITAR BLANCOS DE LOS RENGLO-  *
029499*                                 NES DE CONTADORES (630/951)    *
029500 01  WKS-CAMPO-TOTAL                PIC X(07)   VALUE SPACES.
029501 01  WKS-POS-TOTAL                  PIC 9(02) VALUE ZEROES.
029502 01  WKS-LARGO-TOTAL                PIC 9(02) VALUE ZEROES.
029503 01  WKS-CAMPO-CANT                 PIC X(04)   VALUE SPACES.
029504 01  WKS-POS-CANT                   PIC 9(02) VALUE ZEROES.
029505 01  WKS-LARGO-CANT                 PIC 9(02) VALUE ZEROES.
029510******************************************************************
029520*     MENSAJES FIJOS DE VALIDACION (BUSINESS RULES POR UNIDAD)   *
029530******************************************************************
029800 01  WKS-MSG-RESULTADO             PIC X(120) VALUE SPACES.
029900 01  WKS-MENSAJES.
030000     05  MSG-TITULO-REQ        PIC X(60) VALUE
030100         'Title is required.'.
030200     05  MSG-TITULO-LARGO      PIC X(60) VALUE
030300         'Title must be less than 200 characters.'.
030400     05  MSG-AUTOR-REQ         PIC X(60) VALUE
030500         'Author is required.'.
030600     05  MSG-AUTOR-LARGO       PIC X(60) VALUE
030700         'Author must be less than 100 characters.'.
030800     05  MSG-ISBN-INVALIDO     PIC X(60) VALUE
030900         'ISBN must be exactly 13 digits.'.
031000     05  MSG-COPIAS-INVALIDAS  PIC X(60) VALUE
031100         'Total copies must be a positive integer.'.
031200     05  MSG-ISBN-DUPLICADO    PIC X(60) VALUE
031300         'A book with this ISBN already exists.'.
031400     05  MSG-PATRON-INVALIDO   PIC X(60) VALUE
031500         'Invalid patron ID. Must be exactly 6 digits.'.
031600     05  MSG-LIBRO-NO-EXISTE   PIC X(60) VALUE
031700         'Book not found.'.
031800     05  MSG-LIBRO-INVALIDO    PIC X(60) VALUE
031900         'Invalid book ID. Must be a positive integer.'.
032000     05  MSG-NO-DISPONIBLE     PIC X(60) VALUE
032100         'This book is currently not available.'.
032200     05  MSG-LIMITE-PRESTAMOS  PIC X(60) VALUE
032300         'You have reached the maximum borrowing limit of 5 books.'.
032400     05  MSG-SOCIO-NO-EXISTE   PIC X(60) VALUE
032500         'Patron not found.'.
032600     05  MSG-SIN-CODIGO        PIC X(60) VALUE
032700         'Unknown transaction code.'.
032800 01  WKS-SOCIO-PRUEBA               PIC X(06) VALUE '123456'.
032810******************************************************************
032820*     TOTALES DE CONTROL DE FIN DE PROCESO (BITACORA BIB-0512)   *
032830******************************************************************
032840 01  WKS-TOTALES-CONTROL.
032850     05  WKS-TOT-LEIDAS             PIC 9(07) VALUE ZEROES.
032860     05  WKS-TOT-ACEPTADAS          PIC 9(07) VALUE ZEROES.
032870     05  WKS-TOT-RECHAZADAS         PIC 9(07) VALUE ZEROES.
032880     05  WKS-TOT-ALTAS              PIC 9(07) VALUE ZEROES.
032890     05  WKS-TOT-PRESTAMOS          PIC 9(07) VALUE ZEROES.
032895     05  WKS-TOT-DEVOLUCIONES       PIC 9(07) VALUE ZEROES.
032896     05  WKS-TOT-MORAS              PIC 9(05)V99 VALUE ZEROES.
032897 01  WKS-TOTAL-EDIT                 PIC ZZZZZZ9 VALUE ZEROES.
032898 01  WKS-TOT-MORA-SOCIO             PIC 9(05)V99 VALUE ZEROES.
032900******************************************************************
033000 PROCEDURE DIVISION.
033010******************************************************************
033020*     TABLA DE CAMPOS DE TRN-REGISTRO SEGUN TRN-CODE (VER NOTA    *
033030*     EN TRNSREC) - CAMPOS EN BLANCO NO SE EXAMINAN:              *
033040*                                                                 *
033050*     CODIGO  TRANSACCION          CAMPOS QUE APLICAN             *
033060*     A       ALTA DE LIBRO        TRN-TITLE, TRN-AUTHOR,         *
033070*                                  TRN-ISBN, TRN-COPIES           *
033080*     B       PRESTAMO DE LIBRO    TRN-PATRON, TRN-BOOK-ID        *
033090*     R       DEVOLUCION DE LIBRO  TRN-PATRON, TRN-BOOK-ID        *
033095*     S       BUSQUEDA CATALOGO    TRN-TITLE (TERMINO A BUSCAR),  *
033096*                                  TRN-SRCH-TY (TITLE/AUTHOR/ISBN)*
033097*     P       REPORTE DE SOCIO     TRN-PATRON                     *
033098******************************************************************
033100******************************************************************
033200*               S E C C I O N   P R I N C I P A L                *
033300******************************************************************
033400 000-MAIN SECTION.
033500     PERFORM 100-INICIALIZACION
033600     PERFORM 700-PROCESA-TRANSACCION UNTIL NO-HAY-MAS-TRANSAC
033700     PERFORM 900-CIERRE
033800     STOP RUN.
033900 000-MAIN-E. EXIT.
034000******************************************************************
034100*     100 - APERTURA DE ARCHIVOS, CARGA DE TABLAS Y FECHA DEL DIA*
034200******************************************************************
034300 100-INICIALIZACION SECTION.
034400     ACCEPT WKS-FECHA-CORTA FROM DATE
034500     IF WKS-AA < 50
034600        MOVE 20 TO WKS-SIGLO
034700     ELSE
034800        MOVE 19 TO WKS-SIGLO
034900     END-IF
035000     COMPUTE WKS-ANI-HOY = (WKS-SIGLO * 100) + WKS-AA
035100     MOVE WKS-MM                TO WKS-MES-HOY
035200     MOVE WKS-DD                TO WKS-DIA-HOY
035300     PERFORM 110-CARGA-LIBROS
035400     PERFORM 120-CARGA-PRESTAMOS
035500     COMPUTE WKS-PROX-LIBRO-ID    = WKS-LIB-CNT + 1
035600     COMPUTE WKS-PROX-PRESTAMO-ID = WKS-PRE-CNT + 1
035700     OPEN INPUT  TRANSAC
035800     OPEN OUTPUT REPORTE
035900     READ TRANSAC
036000         AT END SET NO-HAY-MAS-TRANSAC TO TRUE
036100     END-READ.
036200 100-INICIALIZACION-E. EXIT.
036300******************************************************************
036400*     110 - CARGA DEL CATALOGO DE LIBROS A MEMORIA               *
036500******************************************************************
036600 110-CARGA-LIBROS SECTION.
036700     OPEN INPUT LIBROS
036800     READ LIBROS
036900         AT END MOVE 1 TO WKS-ENCONTRADO
037000     END-READ
037100     PERFORM 111-LEE-UN-LIBRO UNTIL SE-ENCONTRO
037200     CLOSE LIBROS.
037300 110-CARGA-LIBROS-E. EXIT.
037400
037500 111-LEE-UN-LIBRO SECTION.
037600     ADD 1                    TO WKS-LIB-CNT
037700     MOVE LIB-BOOK-ID         TO TLB-BOOK-ID      (WKS-LIB-CNT)
037800     MOVE LIB-TITLE           TO TLB-TITLE        (WKS-LIB-CNT)
037900     MOVE LIB-AUTHOR          TO TLB-AUTHOR       (WKS-LIB-CNT)
038000     MOVE LIB-ISBN            TO TLB-ISBN         (WKS-LIB-CNT)
038100     MOVE LIB-TOTAL-COPIES    TO TLB-TOTAL-COPIES (WKS-LIB-CNT)
038200     MOVE LIB-AVAIL-COPIES    TO TLB-AVAIL-COPIES (WKS-LIB-CNT)
038300     READ LIBROS
038400         AT END MOVE 1 TO WKS-ENCONTRADO
038500     END-READ.
038600 111-LEE-UN-LIBRO-E. EXIT.
038700******************************************************************
038800*     120 - CARGA DE LOS PRESTAMOS (VIGENTES E HISTORICOS)       *
038900******************************************************************
039000 120-CARGA-PRESTAMOS SECTION.
039100     MOVE ZEROES TO WKS-ENCONTRADO
039200     OPEN INPUT PRESTAMO
039300     READ PRESTAMO
039400         AT END MOVE 1 TO WKS-ENCONTRADO
039500     END-READ
039600     PERFORM 121-LEE-UN-PRESTAMO UNTIL SE-ENCONTRO
039700     CLOSE PRESTAMO.
039800 120-CARGA-PRESTAMOS-E. EXIT.
039900
040000 121-LEE-UN-PRESTAMO SECTION.
040100     ADD 1                    TO WKS-PRE-CNT
040200     MOVE PRE-LOAN-ID         TO TLP-LOAN-ID     (WKS-PRE-CNT)
040300     MOVE PRE-PATRON-ID       TO TLP-PATRON-ID   (WKS-PRE-CNT)
040400     MOVE PRE-BOOK-ID         TO TLP-BOOK-ID     (WKS-PRE-CNT)
040500     MOVE PRE-BORROW-DATE     TO TLP-BORROW-DATE (WKS-PRE-CNT)
040600     MOVE PRE-DUE-DATE        TO TLP-DUE-DATE    (WKS-PRE-CNT)
040700     MOVE PRE-RETURN-DATE     TO TLP-RETURN-DATE (WKS-PRE-CNT)
040800     READ PRESTAMO
040900         AT END MOVE 1 TO WKS-ENCONTRADO
041000     END-READ.
041100 121-LEE-UN-PRESTAMO-E. EXIT.
041200******************************************************************
041300*     200 - ALTA DE LIBRO (UNIDAD U1)                            *
041400******************************************************************
041500 200-ALTA-LIBRO SECTION.
041600     MOVE TRN-TITLE                TO WKS-CAMPO-200
041700     PERFORM 195-CALCULA-LARGO-200
041710     MOVE WKS-LARGO-200            TO WKS-LARGO-TITULO-ALTA
041800     IF TRN-TITLE = SPACES
041900        MOVE MSG-TITULO-REQ        TO WKS-MSG-RESULTADO
042000        MOVE 1                     TO WKS-SW-RECHAZADA
042100     ELSE
042200        IF WKS-LARGO-200 > 200
042300           MOVE MSG-TITULO-LARGO   TO WKS-MSG-RESULTADO
042400           MOVE 1                  TO WKS-SW-RECHAZADA
042500        END-IF
042600     END-IF
042700     IF NOT TXN-RECHAZADA
042800        MOVE TRN-AUTHOR             TO WKS-CAMPO-200
042900        PERFORM 195-CALCULA-LARGO-200
043000        IF TRN-AUTHOR = SPACES
043100           MOVE MSG-AUTOR-REQ       TO WKS-MSG-RESULTADO
043200           MOVE 1                   TO WKS-SW-RECHAZADA
043300        ELSE
043400           IF WKS-LARGO-200 > 100
043500              MOVE MSG-AUTOR-LARGO  TO WKS-MSG-RESULTADO
043600              MOVE 1                TO WKS-SW-RECHAZADA
043700           END-IF
043800        END-IF
043900     END-IF
044000     IF NOT TXN-RECHAZADA
044100        IF TRN-ISBN NOT IS DIGITO
044200           MOVE MSG-ISBN-INVALIDO   TO WKS-MSG-RESULTADO
044300           MOVE 1                   TO WKS-SW-RECHAZADA
044400        END-IF
044500     END-IF
044600     IF NOT TXN-RECHAZADA
044700        IF TRN-COPIES = ZEROES
044800           MOVE MSG-COPIAS-INVALIDAS TO WKS-MSG-RESULTADO
044900           MOVE 1                    TO WKS-SW-RECHAZADA
045000        END-IF
045100     END-IF
045200     IF NOT TXN-RECHAZADA
045300        PERFORM 210-BUSCA-ISBN
045400        IF SE-ENCONTRO
045500           MOVE MSG-ISBN-DUPLICADO  TO WKS-MSG-RESULTADO
045600           MOVE 1                   TO WKS-SW-RECHAZADA
045700        END-IF
045800     END-IF
045900     IF NOT TXN-RECHAZADA
046000        ADD 1                          TO WKS-LIB-CNT
046100        MOVE WKS-PROX-LIBRO-ID         TO TLB-BOOK-ID (WKS-LIB-CNT)
046200        MOVE TRN-TITLE                 TO TLB-TITLE   (WKS-LIB-CNT)
046300        MOVE TRN-AUTHOR                TO TLB-AUTHOR  (WKS-LIB-CNT)
046400        MOVE TRN-ISBN                  TO TLB-ISBN    (WKS-LIB-CNT)
046500        MOVE TRN-COPIES                TO
046600             TLB-TOTAL-COPIES (WKS-LIB-CNT)
046700        MOVE TRN-COPIES                TO
046800             TLB-AVAIL-COPIES (WKS-LIB-CNT)
046900        ADD 1                          TO WKS-PROX-LIBRO-ID
047000        ADD 1                          TO WKS-TOT-ALTAS
047100        STRING 'Book "'                DELIMITED BY SIZE
047200               TRN-TITLE (1:WKS-LARGO-TITULO-ALTA) DELIMITED BY SIZE
047300               '" has been successfully added to the catalog.'
047400                                       DELIMITED BY SIZE
047500               INTO WKS-MSG-RESULTADO
047600     END-IF.
047700 200-ALTA-LIBRO-E. EXIT.
047800******************************************************************
047900*     195 - LARGO DE CADENA SIN ESPACIOS AL FINAL (GENERICO)     *
048000******************************************************************
048100 195-CALCULA-LARGO-200 SECTION.
048200     MOVE 200 TO WKS-LARGO-200
048300     PERFORM 196-RETROCEDE-ESPACIO
048400             UNTIL WKS-LARGO-200 = 0
048500                OR WKS-CAMPO-200 (WKS-LARGO-200:1) NOT = SPACE.
048600 195-CALCULA-LARGO-200-E. EXIT.
048700
048800 196-RETROCEDE-ESPACIO SECTION.
048900     SUBTRACT 1 FROM WKS-LARGO-200.
048950 196-RETROCEDE-ESPACIO-E. EXIT.
048960******************************************************************
048970*     197 - QUITA BLANCOS DE IZQUIERDA DE WKS-CAMPO-TARIFA         *
048980*           (TARIFA EDITADA $$$9.99) PARA EL MENSAJE DE 400        *
048990******************************************************************
048991 197-POSICION-TARIFA SECTION.
048992     MOVE 1 TO WKS-POS-TARIFA
048993     PERFORM 198-AVANZA-TARIFA
048994             UNTIL WKS-POS-TARIFA > 7
048995                OR WKS-CAMPO-TARIFA (WKS-POS-TARIFA:1) NOT = SPACE
048996     COMPUTE WKS-LARGO-TARIFA = 8 - WKS-POS-TARIFA.
048997 197-POSICION-TARIFA-E. EXIT.
048998
048999 198-AVANZA-TARIFA SECTION.
049000     ADD 1 TO WKS-POS-TARIFA.
049001 198-AVANZA-TARIFA-E. EXIT.
049002******************************************************************
049003*     199 - QUITA BLANCOS DE IZQUIERDA DE WKS-CAMPO-DIAS           *
049004*           (DIAS DE MORA EDITADOS ZZZ9) PARA EL MENSAJE DE 400    *
049005******************************************************************
049006 199-POSICION-DIAS SECTION.
049007     MOVE 1 TO WKS-POS-DIAS
049008     PERFORM 199-AVANZA-DIAS
049009             UNTIL WKS-POS-DIAS > 4
049010                OR WKS-CAMPO-DIAS (WKS-POS-DIAS:1) NOT = SPACE
049011     COMPUTE WKS-LARGO-DIAS = 5 - WKS-POS-DIAS.
049012 199-POSICION-DIAS-E. EXIT.
049013
049014 199-AVANZA-DIAS SECTION.
049015     ADD 1 TO WKS-POS-DIAS.
049016 199-AVANZA-DIAS-E. EXIT.
049017******************************************************************
049018*     197 - QUITA BLANCOS DE IZQUIERDA DE WKS-CAMPO-TOTAL         *
049019*           (CONTADOR EDITADO ZZZZZZ9) DE LOS TOTALES DE CIERRE   *
049020*           DE CORRIDA (951) Y DEL RENGLON DE MORA DEL REPORTE    *
049021*           DE SOCIO (630)                                       *
049022*    22/08/2013  J.SICAY  (JSC)   TCKT BIB-0538 VERSION ORIGINAL  *
049023******************************************************************
049024 197-POSICION-TOTAL SECTION.
049025     MOVE 1 TO WKS-POS-TOTAL
049026     PERFORM 198-AVANZA-TOTAL
049027             UNTIL WKS-POS-TOTAL > 7
049028                OR WKS-CAMPO-TOTAL (WKS-POS-TOTAL:1) NOT = SPACE
049029     COMPUTE WKS-LARGO-TOTAL = 8 - WKS-POS-TOTAL.
049030 197-POSICION-TOTAL-E. EXIT.
049031
049032 198-AVANZA-TOTAL SECTION.
049033     ADD 1 TO WKS-POS-TOTAL.
049034 198-AVANZA-TOTAL-E. EXIT.
049035******************************************************************
049036*     199 - QUITA BLANCOS DE IZQUIERDA DE WKS-CAMPO-CANT          *
049037*           (CANTIDAD DE LIBROS EDITADA ZZZ9) DEL RENGLON DE      *
049038*           MORA DEL REPORTE DE SOCIO (630)                      *
049039*    22/08/2013  J.SICAY  (JSC)   TCKT BIB-0538 VERSION ORIGINAL  *
049040******************************************************************
049041 199-POSICION-CANT SECTION.
049042     MOVE 1 TO WKS-POS-CANT
049043     PERFORM 199-AVANZA-CANT
049044             UNTIL WKS-POS-CANT > 4
049045                OR WKS-CAMPO-CANT (WKS-POS-CANT:1) NOT = SPACE
049046     COMPUTE WKS-LARGO-CANT = 5 - WKS-POS-CANT.
049047 199-POSICION-CANT-E. EXIT.
049048
049049 199-AVANZA-CANT SECTION.
049050     ADD 1 TO WKS-POS-CANT.
049051 199-AVANZA-CANT-E. EXIT.
049052******************************************************************
049053*     210 - BUSQUEDA DE ISBN DUPLICADO EN EL CATALOGO            *
049054******************************************************************
049300 210-BUSCA-ISBN SECTION.
049400     MOVE ZEROES TO WKS-ENCONTRADO
049500     PERFORM 211-COMPARA-ISBN VARYING WKS-I FROM 1 BY 1
049600             UNTIL WKS-I > WKS-LIB-CNT OR SE-ENCONTRO.
049700 210-BUSCA-ISBN-E. EXIT.
049800
049900 211-COMPARA-ISBN SECTION.
050000     IF TLB-ISBN (WKS-I) = TRN-ISBN
050100        MOVE 1 TO WKS-ENCONTRADO
050200     END-IF.
050300 211-COMPARA-ISBN-E. EXIT.
050400******************************************************************
050500*     300 - PRESTAMO DE LIBRO (UNIDAD U2)                        *
050600******************************************************************
050700 300-PRESTAMO-LIBRO SECTION.
050800     IF TRN-PATRON NOT IS DIGITO
050900        MOVE MSG-PATRON-INVALIDO   TO WKS-MSG-RESULTADO
051000        MOVE 1                     TO WKS-SW-RECHAZADA
051100     END-IF
051200     IF NOT TXN-RECHAZADA
051300        PERFORM 310-BUSCA-LIBRO-ID
051400        IF NOT SE-ENCONTRO
051500           MOVE MSG-LIBRO-NO-EXISTE TO WKS-MSG-RESULTADO
051600           MOVE 1                   TO WKS-SW-RECHAZADA
051700        END-IF
051800     END-IF
051900     IF NOT TXN-RECHAZADA
052000        IF TLB-AVAIL-COPIES (WKS-TEMP-INDICE) = ZEROES
052100           MOVE MSG-NO-DISPONIBLE   TO WKS-MSG-RESULTADO
052200           MOVE 1                   TO WKS-SW-RECHAZADA
052300        END-IF
052400     END-IF
052500     IF NOT TXN-RECHAZADA
052600        PERFORM 320-CUENTA-PRESTAMOS-ABIERTOS
052700        IF WKS-CONTADOR-PRESTAMOS > 5
052800           MOVE MSG-LIMITE-PRESTAMOS TO WKS-MSG-RESULTADO
052900           MOVE 1                    TO WKS-SW-RECHAZADA
053000        END-IF
053100     END-IF
053200     IF NOT TXN-RECHAZADA
053300        PERFORM 330-CALCULA-FECHA-VENCE
053400        ADD 1                       TO WKS-PRE-CNT
053500        MOVE WKS-PROX-PRESTAMO-ID   TO TLP-LOAN-ID (WKS-PRE-CNT)
053600        MOVE TRN-PATRON             TO TLP-PATRON-ID (WKS-PRE-CNT)
053700        MOVE TRN-BOOK-ID            TO TLP-BOOK-ID (WKS-PRE-CNT)
053800        MOVE WKS-FECHA-ACTUAL       TO
053900             TLP-BORROW-DATE (WKS-PRE-CNT)
054000        MOVE WKS-FECHA-VENCE-CALC   TO
054100             TLP-DUE-DATE (WKS-PRE-CNT)
054200        MOVE ZEROES                 TO
054300             TLP-RETURN-DATE (WKS-PRE-CNT)
054400        SUBTRACT 1 FROM TLB-AVAIL-COPIES (WKS-TEMP-INDICE)
054500        ADD 1 TO WKS-PROX-PRESTAMO-ID
054600        ADD 1 TO WKS-TOT-PRESTAMOS
054700        MOVE WKS-ANI-VEN-C          TO FE-ANIO
054800        MOVE '-'                    TO FE-GUION-1
054900        MOVE WKS-MES-VEN-C          TO FE-MES
055000        MOVE '-'                    TO FE-GUION-2
055100        MOVE WKS-DIA-VEN-C          TO FE-DIA
055200        MOVE TLB-TITLE (WKS-TEMP-INDICE) TO WKS-CAMPO-200
055300        PERFORM 195-CALCULA-LARGO-200
055400        STRING 'Successfully borrowed "'  DELIMITED BY SIZE
055500               WKS-CAMPO-200 (1:WKS-LARGO-200) DELIMITED BY SIZE
055600               '". Due date: '            DELIMITED BY SIZE
055700               WKS-FECHA-EDIT              DELIMITED BY SIZE
055800               '.'                         DELIMITED BY SIZE
055900               INTO WKS-MSG-RESULTADO
056000     END-IF.
056100 300-PRESTAMO-LIBRO-E. EXIT.
056200******************************************************************
056300*     310 - BUSQUEDA DE LIBRO POR BOOK-ID EN EL CATALOGO         *
056400******************************************************************
056500 310-BUSCA-LIBRO-ID SECTION.
056600     MOVE ZEROES TO WKS-ENCONTRADO
056700     PERFORM 311-COMPARA-LIBRO-ID VARYING WKS-I FROM 1 BY 1
056800             UNTIL WKS-I > WKS-LIB-CNT OR SE-ENCONTRO.
056900 310-BUSCA-LIBRO-ID-E. EXIT.
057000
057100 311-COMPARA-LIBRO-ID SECTION.
057200     IF TLB-BOOK-ID (WKS-I) = TRN-BOOK-ID
057300        MOVE 1        TO WKS-ENCONTRADO
057400        MOVE WKS-I    TO WKS-TEMP-INDICE
057500     END-IF.
057600 311-COMPARA-LIBRO-ID-E. EXIT.
057700******************************************************************
057800*     320 - CONTEO DE PRESTAMOS ABIERTOS DE UN SOCIO             *
057900******************************************************************
058000 320-CUENTA-PRESTAMOS-ABIERTOS SECTION.
058100     MOVE ZEROES TO WKS-CONTADOR-PRESTAMOS
058200     PERFORM 321-VERIFICA-ABIERTO VARYING WKS-I FROM 1 BY 1
058300             UNTIL WKS-I > WKS-PRE-CNT.
058400 320-CUENTA-PRESTAMOS-ABIERTOS-E. EXIT.
058500
058600 321-VERIFICA-ABIERTO SECTION.
058700     IF TLP-PATRON-ID (WKS-I) = TRN-PATRON
058800        AND TLP-RETURN-DATE (WKS-I) = ZEROES
058900        ADD 1 TO WKS-CONTADOR-PRESTAMOS
059000     END-IF.
059100 321-VERIFICA-ABIERTO-E. EXIT.
059200******************************************************************
059300*     330 - FECHA DE VENCIMIENTO = FECHA ACTUAL + 14 DIAS        *
059400******************************************************************
059500 330-CALCULA-FECHA-VENCE SECTION.
059600     MOVE WKS-FECHA-ACTUAL          TO WKS-FECHA-VENCE-CALC
059700     ADD 14                         TO WKS-DIA-VEN-C
059800     PERFORM 331-VERIFICA-BISIESTO-PRE
059900     MOVE WKS-DIAS-MES (WKS-MES-VEN-C) TO WKS-DIAS-EN-MES-C
060000     IF WKS-MES-VEN-C = 2 AND ES-BISIESTO-PRE
060100        ADD 1 TO WKS-DIAS-EN-MES-C
060200     END-IF
060300     IF WKS-DIA-VEN-C > WKS-DIAS-EN-MES-C
060400        SUBTRACT WKS-DIAS-EN-MES-C FROM WKS-DIA-VEN-C
060500        ADD 1 TO WKS-MES-VEN-C
060600        IF WKS-MES-VEN-C > 12
060700           MOVE 1 TO WKS-MES-VEN-C
060800           ADD 1 TO WKS-ANI-VEN-C
060900        END-IF
061000     END-IF.
061100 330-CALCULA-FECHA-VENCE-E. EXIT.
061200
061300 331-VERIFICA-BISIESTO-PRE SECTION.
061400     MOVE ZEROES TO WKS-BISIESTO-PRE
061500     DIVIDE WKS-ANI-VEN-C BY 4 GIVING WKS-DIV4 REMAINDER WKS-RESTO
061600     IF WKS-RESTO = 0
061700        DIVIDE WKS-ANI-VEN-C BY 100 GIVING WKS-DIV100
061800                REMAINDER WKS-RESTO
061900        IF WKS-RESTO NOT = 0
062000           MOVE 1 TO WKS-BISIESTO-PRE
062100        ELSE
062200           DIVIDE WKS-ANI-VEN-C BY 400 GIVING WKS-DIV400
062300                   REMAINDER WKS-RESTO
062400           IF WKS-RESTO = 0
062500              MOVE 1 TO WKS-BISIESTO-PRE
062600           END-IF
062700        END-IF
062800     END-IF.
062900 331-VERIFICA-BISIESTO-PRE-E. EXIT.
063000******************************************************************
063100*     400 - DEVOLUCION DE LIBRO (UNIDAD U3, LLAMA A LIBMORA1)    *
063200******************************************************************
063300 400-DEVOLUCION-LIBRO SECTION.
063400     IF TRN-PATRON NOT IS DIGITO
063500        MOVE MSG-PATRON-INVALIDO   TO WKS-MSG-RESULTADO
063600        MOVE 1                     TO WKS-SW-RECHAZADA
063700     END-IF
063800     IF NOT TXN-RECHAZADA
063900        IF TRN-BOOK-ID = ZEROES
064000           MOVE MSG-LIBRO-INVALIDO  TO WKS-MSG-RESULTADO
064100           MOVE 1                   TO WKS-SW-RECHAZADA
064200        END-IF
064300     END-IF
064400     IF NOT TXN-RECHAZADA
064500        PERFORM 410-CUENTA-PRESTAMOS-SOCIO
064600        IF WKS-CONTADOR-PRESTAMOS = ZEROES
064700           MOVE MSG-SOCIO-NO-EXISTE TO WKS-MSG-RESULTADO
064800           MOVE 1                   TO WKS-SW-RECHAZADA
064900        END-IF
065000     END-IF
065100     IF NOT TXN-RECHAZADA
065200        MOVE TRN-PATRON             TO WKM-PATRON-ID
065300        MOVE TRN-BOOK-ID            TO WKM-BOOK-ID
065400        MOVE WKS-FECHA-ACTUAL       TO WKM-FECHA-ACTUAL
065500        CALL 'LIBMORA1' USING WKS-PARM-MORA
065600                              WKS-TAB-LIBROS
065700                              WKS-TAB-PRESTAMOS
065800                              TLF-RESULTADO
065900        IF TLF-FEE-STATUS = 'Success'
066000           OR TLF-FEE-STATUS (1:11) = 'Overdue by '
066100           PERFORM 420-BUSCA-PRESTAMO-ABIERTO
066200           PERFORM 310-BUSCA-LIBRO-ID
066300           ADD 1 TO TLB-AVAIL-COPIES (WKS-TEMP-INDICE)
066400           MOVE WKS-FECHA-ACTUAL    TO
066500                TLP-RETURN-DATE (WKS-J)
066600           ADD 1 TO WKS-TOT-DEVOLUCIONES
066700           ADD TLF-FEE-AMOUNT       TO WKS-TOT-MORAS
066800           MOVE TLB-TITLE (WKS-TEMP-INDICE) TO WKS-CAMPO-200
066900           PERFORM 195-CALCULA-LARGO-200
067000           IF TLF-FEE-AMOUNT = ZEROES
067100              STRING 'Successfully returned "' DELIMITED BY SIZE
067200                 WKS-CAMPO-200 (1:WKS-LARGO-200) DELIMITED BY SIZE
067300                 '". No late fees.'          DELIMITED BY SIZE
067400                 INTO WKS-MSG-RESULTADO
067500           ELSE
067600              MOVE TLF-FEE-AMOUNT   TO WKS-TARIFA-EDIT
067700              MOVE TLF-DAYS-OVERDUE TO WKS-DIAS-EDIT
067710              MOVE WKS-TARIFA-EDIT  TO WKS-CAMPO-TARIFA
067720              PERFORM 197-POSICION-TARIFA
067730              MOVE WKS-DIAS-EDIT    TO WKS-CAMPO-DIAS
067740              PERFORM 199-POSICION-DIAS
067800              STRING 'Successfully returned "' DELIMITED BY SIZE
067900                 WKS-CAMPO-200 (1:WKS-LARGO-200) DELIMITED BY SIZE
068000                 '". Late fee: '             DELIMITED BY SIZE
068100                 WKS-CAMPO-TARIFA (WKS-POS-TARIFA:WKS-LARGO-TARIFA)
068110                                             DELIMITED BY SIZE
068200                 ' ('                        DELIMITED BY SIZE
068300                 WKS-CAMPO-DIAS (WKS-POS-DIAS:WKS-LARGO-DIAS)
068310                                             DELIMITED BY SIZE
068400                 ' days overdue).'           DELIMITED BY SIZE
068500                 INTO WKS-MSG-RESULTADO
068600           END-IF
068700        ELSE
068800           MOVE TLF-FEE-STATUS      TO WKS-MSG-RESULTADO
068900           MOVE 1                   TO WKS-SW-RECHAZADA
069000        END-IF
069100     END-IF.
069200 400-DEVOLUCION-LIBRO-E. EXIT.
069300******************************************************************
069400*     410 - CONTEO DE TODOS LOS PRESTAMOS (ABIERTOS Y CERRADOS)  *
069500*           DE UN SOCIO, PARA VALIDAR QUE EXISTE COMO TAL        *
069600******************************************************************
069700 410-CUENTA-PRESTAMOS-SOCIO SECTION.
069800     MOVE ZEROES TO WKS-CONTADOR-PRESTAMOS
069900     PERFORM 411-VERIFICA-SOCIO VARYING WKS-I FROM 1 BY 1
070000             UNTIL WKS-I > WKS-PRE-CNT.
070100 410-CUENTA-PRESTAMOS-SOCIO-E. EXIT.
070200
070300 411-VERIFICA-SOCIO SECTION.
070400     IF TLP-PATRON-ID (WKS-I) = TRN-PATRON
070500        ADD 1 TO WKS-CONTADOR-PRESTAMOS
070600     END-IF.
070700 411-VERIFICA-SOCIO-E. EXIT.
070800******************************************************************
070900*     420 - BUSCA EL PRESTAMO ABIERTO DEL PAR (SOCIO, LIBRO)     *
071000*           PARA MARCAR LA FECHA DE DEVOLUCION (WKS-J = INDICE)  *
071100******************************************************************
071200 420-BUSCA-PRESTAMO-ABIERTO SECTION.
071300     MOVE ZEROES TO WKS-ENCONTRADO
071400     PERFORM 421-COMPARA-PRESTAMO VARYING WKS-I FROM 1 BY 1
071500             UNTIL WKS-I > WKS-PRE-CNT OR SE-ENCONTRO.
071600 420-BUSCA-PRESTAMO-ABIERTO-E. EXIT.
071700
071800 421-COMPARA-PRESTAMO SECTION.
071900     IF TLP-PATRON-ID (WKS-I) = TRN-PATRON
072000        AND TLP-BOOK-ID (WKS-I) = TRN-BOOK-ID
072100        AND TLP-RETURN-DATE (WKS-I) = ZEROES
072200        MOVE 1     TO WKS-ENCONTRADO
072300        MOVE WKS-I TO WKS-J
072400     END-IF.
072500 421-COMPARA-PRESTAMO-E. EXIT.
072600******************************************************************
072700*     500 - BUSQUEDA DE CATALOGO (UNIDAD U5)                     *
072800******************************************************************
072900 500-BUSQUEDA-CATALOGO SECTION.
073000     MOVE ZEROES TO WKS-BUSQ-CNT
073100     MOVE TRN-TITLE TO WKS-CAMPO-200
073200     PERFORM 195-CALCULA-LARGO-200
073300     MOVE WKS-LARGO-200 TO WKS-LARGO-TERMINO
073400     IF WKS-LARGO-TERMINO > ZEROES
073500        MOVE TRN-TITLE      TO WKS-TERMINO-MAYUS
073600        INSPECT WKS-TERMINO-MAYUS
073700                CONVERTING WKS-ALFA-MINUS TO WKS-ALFA-MAYUS
073800        IF TRN-BUSCA-ISBN
073900           PERFORM 521-BUSCA-EXACTO-ISBN VARYING WKS-I
074000                   FROM 1 BY 1 UNTIL WKS-I > WKS-LIB-CNT
074100        ELSE
074200           IF TRN-BUSCA-TITULO OR TRN-BUSCA-AUTOR
074300              PERFORM 522-BUSCA-SUBCADENA VARYING WKS-I
074400                      FROM 1 BY 1 UNTIL WKS-I > WKS-LIB-CNT
074500           END-IF
074600        END-IF
074700        PERFORM 530-ORDENA-RESULTADOS
074800     END-IF
074900     PERFORM 540-IMPRIME-RESULTADOS.
075000 500-BUSQUEDA-CATALOGO-E. EXIT.
075100******************************************************************
075200*     521 - COINCIDENCIA EXACTA DE ISBN (13 DIGITOS)             *
075300******************************************************************
075400 521-BUSCA-EXACTO-ISBN SECTION.
075500     IF TLB-ISBN (WKS-I) = TRN-TITLE (1:13)
075600        ADD 1                    TO WKS-BUSQ-CNT
075700        MOVE WKS-I TO WKS-BUSQ-IDX (WKS-BUSQ-CNT)
075800     END-IF.
075900 521-BUSCA-EXACTO-ISBN-E. EXIT.
076000******************************************************************
076100*     522 - COINCIDENCIA DE SUBCADENA (TITULO O AUTOR), SIN      *
076200*           DISTINGUIR MAYUSCULAS DE MINUSCULAS                  *
076300******************************************************************
076400 522-BUSCA-SUBCADENA SECTION.
076500     IF TRN-BUSCA-TITULO
076600        MOVE TLB-TITLE (WKS-I)  TO WKS-TITULO-MAYUS
076700     ELSE
076800        MOVE TLB-AUTHOR (WKS-I) TO WKS-TITULO-MAYUS
076900     END-IF
077000     INSPECT WKS-TITULO-MAYUS
077100             CONVERTING WKS-ALFA-MINUS TO WKS-ALFA-MAYUS
077200     MOVE WKS-TITULO-MAYUS TO WKS-CAMPO-200
077300     PERFORM 195-CALCULA-LARGO-200
077400     MOVE WKS-LARGO-200 TO WKS-LARGO-TITULO
077500     MOVE ZEROES TO WKS-ENCONTRADO
077600     IF WKS-LARGO-TERMINO NOT > WKS-LARGO-TITULO
077700        COMPUTE WKS-LIMITE-POS =
077800                WKS-LARGO-TITULO - WKS-LARGO-TERMINO + 1
077850        PERFORM 523-COMPARA-POSICION VARYING WKS-POS-SUBCADENA
077900                FROM 1 BY 1
078000                UNTIL WKS-POS-SUBCADENA > WKS-LIMITE-POS
078100                   OR SE-ENCONTRO
078200     END-IF
078300     IF SE-ENCONTRO
078400        ADD 1                    TO WKS-BUSQ-CNT
078500        MOVE WKS-I TO WKS-BUSQ-IDX (WKS-BUSQ-CNT)
078600     END-IF.
078700 522-BUSCA-SUBCADENA-E. EXIT.
078800
078900 523-COMPARA-POSICION SECTION.
079000     IF WKS-TITULO-MAYUS (WKS-POS-SUBCADENA:WKS-LARGO-TERMINO)
079100        = WKS-TERMINO-MAYUS (1:WKS-LARGO-TERMINO)
079200        MOVE 1 TO WKS-ENCONTRADO
079300     END-IF.
079400 523-COMPARA-POSICION-E. EXIT.
079500******************************************************************
079600*     530 - ORDENA LOS RESULTADOS POR TITULO ASCENDENTE          *
079700*           (INTERCAMBIO DE BURBUJA SOBRE LOS INDICES)           *
079800******************************************************************
079900 530-ORDENA-RESULTADOS SECTION.
080000     IF WKS-BUSQ-CNT > 1
080100        MOVE 1 TO WKS-HUBO-CAMBIO
080200        PERFORM 531-UNA-PASADA UNTIL WKS-BUSQ-CNT < 2
080300                OR NOT HUBO-INTERCAMBIO
080400     END-IF.
080500 530-ORDENA-RESULTADOS-E. EXIT.
080600
080700 531-UNA-PASADA SECTION.
080800     MOVE ZEROES TO WKS-HUBO-CAMBIO
080900     PERFORM 532-COMPARA-ADYACENTES VARYING WKS-I FROM 1 BY 1
081000             UNTIL WKS-I > (WKS-BUSQ-CNT - 1).
081100 531-UNA-PASADA-E. EXIT.
081200
081300 532-COMPARA-ADYACENTES SECTION.
081400     COMPUTE WKS-J = WKS-I + 1
081500     IF TLB-TITLE (WKS-BUSQ-IDX (WKS-I)) >
081600        TLB-TITLE (WKS-BUSQ-IDX (WKS-J))
081700        MOVE WKS-BUSQ-IDX (WKS-I)  TO WKS-TEMP-INDICE
081800        MOVE WKS-BUSQ-IDX (WKS-J)  TO WKS-BUSQ-IDX (WKS-I)
081900        MOVE WKS-TEMP-INDICE       TO WKS-BUSQ-IDX (WKS-J)
082000        MOVE 1                     TO WKS-HUBO-CAMBIO
082100     END-IF.
082200 532-COMPARA-ADYACENTES-E. EXIT.
082300******************************************************************
082400*     540 - IMPRESION DE LOS RESULTADOS DE BUSQUEDA              *
082500******************************************************************
082600 540-IMPRIME-RESULTADOS SECTION.
082700     MOVE SPACES TO WKS-LINEA-REPORTE
082800     MOVE 'BOOK-ID'                        TO LB-BOOK-ID
082900     MOVE 'TITLE'                          TO LB-TITLE
083000     MOVE 'AUTHOR'                         TO LB-AUTHOR
083100     MOVE 'ISBN'                           TO LB-ISBN
083200     MOVE 'AVAIL'                          TO LB-AVAIL
083300     MOVE 'TOTAL'                          TO LB-TOTAL
083400     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
083500     PERFORM 541-IMPRIME-UNA-FILA VARYING WKS-K FROM 1 BY 1
083600             UNTIL WKS-K > WKS-BUSQ-CNT
083700     IF WKS-BUSQ-CNT = ZEROES
083800        MOVE '(no matching books)'         TO WKS-MSG-RESULTADO
083900     ELSE
084000        MOVE 'Search completed.'           TO WKS-MSG-RESULTADO
084100     END-IF.
084200 540-IMPRIME-RESULTADOS-E. EXIT.
084300
084400 541-IMPRIME-UNA-FILA SECTION.
084500     MOVE WKS-BUSQ-IDX (WKS-K)         TO WKS-TEMP-INDICE
084600     MOVE SPACES                       TO WKS-LINEA-REPORTE
084700     MOVE TLB-BOOK-ID      (WKS-TEMP-INDICE) TO LB-BOOK-ID
084800     MOVE TLB-TITLE        (WKS-TEMP-INDICE) TO LB-TITLE
084900     MOVE TLB-AUTHOR       (WKS-TEMP-INDICE) TO LB-AUTHOR
085000     MOVE TLB-ISBN         (WKS-TEMP-INDICE) TO LB-ISBN
085100     MOVE TLB-AVAIL-COPIES (WKS-TEMP-INDICE) TO LB-AVAIL
085200     MOVE TLB-TOTAL-COPIES (WKS-TEMP-INDICE) TO LB-TOTAL
085300     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
085400 541-IMPRIME-UNA-FILA-E. EXIT.
085500******************************************************************
085600*     600 - REPORTE DE SOCIO (UNIDAD U6, LLAMA A LIBMORA1)       *
085700******************************************************************
085800 600-REPORTE-SOCIO SECTION.
085900     IF TRN-PATRON NOT IS DIGITO
086000        MOVE MSG-PATRON-INVALIDO   TO WKS-MSG-RESULTADO
086100        MOVE 1                     TO WKS-SW-RECHAZADA
086200     END-IF
086300     IF NOT TXN-RECHAZADA
086400        PERFORM 410-CUENTA-PRESTAMOS-SOCIO
086500        IF WKS-CONTADOR-PRESTAMOS = ZEROES
086600           AND TRN-PATRON NOT = WKS-SOCIO-PRUEBA
086700           MOVE MSG-SOCIO-NO-EXISTE TO WKS-MSG-RESULTADO
086800           MOVE 1                   TO WKS-SW-RECHAZADA
086900        END-IF
087000     END-IF
087100     IF NOT TXN-RECHAZADA
087200        PERFORM 610-COLECTA-ABIERTOS
087300        PERFORM 620-COLECTA-HISTORIA
087400        PERFORM 630-IMPRIME-REPORTE-SOCIO
087500        MOVE 'Patron report printed.' TO WKS-MSG-RESULTADO
087600     END-IF.
087700 600-REPORTE-SOCIO-E. EXIT.
087800******************************************************************
087900*     610 - COLECTA DE PRESTAMOS ABIERTOS, ORDENADOS POR FECHA   *
088000*           DE PRESTAMO ASCENDENTE (EL MAS ANTIGUO PRIMERO)      *
088100******************************************************************
088200 610-COLECTA-ABIERTOS SECTION.
088300     MOVE ZEROES TO WKS-SOC-AB-CNT
088400     PERFORM 611-ACUMULA-ABIERTO VARYING WKS-I FROM 1 BY 1
088500             UNTIL WKS-I > WKS-PRE-CNT
088600     PERFORM 612-ORDENA-ABIERTOS.
088700 610-COLECTA-ABIERTOS-E. EXIT.
088800
088900 611-ACUMULA-ABIERTO SECTION.
089000     IF TLP-PATRON-ID (WKS-I) = TRN-PATRON
089100        AND TLP-RETURN-DATE (WKS-I) = ZEROES
089200        ADD 1 TO WKS-SOC-AB-CNT
089300        MOVE WKS-I TO WKS-SOC-AB-IDX (WKS-SOC-AB-CNT)
089400     END-IF.
089500 611-ACUMULA-ABIERTO-E. EXIT.
089600
089700 612-ORDENA-ABIERTOS SECTION.
089800     IF WKS-SOC-AB-CNT > 1
089900        MOVE 1 TO WKS-HUBO-CAMBIO
090000        PERFORM 613-PASADA-ABIERTOS UNTIL WKS-SOC-AB-CNT < 2
090100                OR NOT HUBO-INTERCAMBIO
090200     END-IF.
090300 612-ORDENA-ABIERTOS-E. EXIT.
090400
090500 613-PASADA-ABIERTOS SECTION.
090600     MOVE ZEROES TO WKS-HUBO-CAMBIO
090700     PERFORM 614-COMPARA-ABIERTOS VARYING WKS-I FROM 1 BY 1
090800             UNTIL WKS-I > (WKS-SOC-AB-CNT - 1).
090900 613-PASADA-ABIERTOS-E. EXIT.
091000
091100 614-COMPARA-ABIERTOS SECTION.
091200     COMPUTE WKS-J = WKS-I + 1
091300     IF TLP-BORROW-DATE (WKS-SOC-AB-IDX (WKS-I)) >
091400        TLP-BORROW-DATE (WKS-SOC-AB-IDX (WKS-J))
091500        MOVE WKS-SOC-AB-IDX (WKS-I) TO WKS-TEMP-INDICE
091600        MOVE WKS-SOC-AB-IDX (WKS-J) TO WKS-SOC-AB-IDX (WKS-I)
091700        MOVE WKS-TEMP-INDICE        TO WKS-SOC-AB-IDX (WKS-J)
091800        MOVE 1                      TO WKS-HUBO-CAMBIO
091900     END-IF.
092000 614-COMPARA-ABIERTOS-E. EXIT.
092100******************************************************************
092200*     620 - COLECTA DEL HISTORIAL COMPLETO DEL SOCIO, ORDENADO   *
092300*           POR FECHA DE PRESTAMO DESCENDENTE (MAS RECIENTE      *
092400*           PRIMERO)                                              *
092500******************************************************************
092600 620-COLECTA-HISTORIA SECTION.
092700     MOVE ZEROES TO WKS-SOC-HIST-CNT
092800     PERFORM 621-ACUMULA-HISTORIA VARYING WKS-I FROM 1 BY 1
092900             UNTIL WKS-I > WKS-PRE-CNT
093000     PERFORM 622-ORDENA-HISTORIA.
093100 620-COLECTA-HISTORIA-E. EXIT.
093200
093300 621-ACUMULA-HISTORIA SECTION.
093400     IF TLP-PATRON-ID (WKS-I) = TRN-PATRON
093500        ADD 1 TO WKS-SOC-HIST-CNT
093600        MOVE WKS-I TO WKS-SOC-HIST-IDX (WKS-SOC-HIST-CNT)
093700     END-IF.
093800 621-ACUMULA-HISTORIA-E. EXIT.
093900
094000 622-ORDENA-HISTORIA SECTION.
094100     IF WKS-SOC-HIST-CNT > 1
094200        MOVE 1 TO WKS-HUBO-CAMBIO
094300        PERFORM 623-PASADA-HISTORIA UNTIL WKS-SOC-HIST-CNT < 2
094400                OR NOT HUBO-INTERCAMBIO
094500     END-IF.
094600 622-ORDENA-HISTORIA-E. EXIT.
094700
094800 623-PASADA-HISTORIA SECTION.
094900     MOVE ZEROES TO WKS-HUBO-CAMBIO
095000     PERFORM 624-COMPARA-HISTORIA VARYING WKS-I FROM 1 BY 1
095100             UNTIL WKS-I > (WKS-SOC-HIST-CNT - 1).
095200 623-PASADA-HISTORIA-E. EXIT.
095300
095400 624-COMPARA-HISTORIA SECTION.
095500     COMPUTE WKS-J = WKS-I + 1
095600     IF TLP-BORROW-DATE (WKS-SOC-HIST-IDX (WKS-I)) <
095700        TLP-BORROW-DATE (WKS-SOC-HIST-IDX (WKS-J))
095800        MOVE WKS-SOC-HIST-IDX (WKS-I) TO WKS-TEMP-INDICE
095900        MOVE WKS-SOC-HIST-IDX (WKS-J) TO WKS-SOC-HIST-IDX (WKS-I)
096000        MOVE WKS-TEMP-INDICE          TO WKS-SOC-HIST-IDX (WKS-J)
096100        MOVE 1                        TO WKS-HUBO-CAMBIO
096200     END-IF.
096300 624-COMPARA-HISTORIA-E. EXIT.
096400******************************************************************
096500*     630 - IMPRESION DEL REPORTE DE SOCIO                       *
096600******************************************************************
096650*    22/08/2013  J.SICAY  (JSC)   TCKT BIB-0538 SE AGREGA CANT.  *
096660*                                 DE LIBROS EN LA LINEA DE MORA  *
096700 630-IMPRIME-REPORTE-SOCIO SECTION.
096800     MOVE SPACES TO WKS-LINEA-REPORTE
096900     STRING 'PATRON REPORT FOR '   DELIMITED BY SIZE
097000            TRN-PATRON             DELIMITED BY SIZE
097100            INTO WKS-LINEA-REPORTE
097200     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
097300     MOVE SPACES TO WKS-LINEA-REPORTE
097400     MOVE 'CURRENTLY BORROWED'     TO WKS-LINEA-REPORTE (1:18)
097500     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
097600     MOVE ZEROES TO WKS-TOT-MORA-SOCIO
097700     MOVE SPACES TO WKS-LINEA-REPORTE
097800     MOVE 'BOOK-ID'                TO LA-BOOK-ID
097900     MOVE 'TITLE'                  TO LA-TITLE
098000     MOVE 'BORROWED'               TO LA-BORROW-DATE
098100     MOVE 'DUE'                    TO LA-DUE-DATE
098200     MOVE 'OVERDUE'                TO LA-OVERDUE
098300     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
098400     PERFORM 631-IMPRIME-ABIERTO VARYING WKS-K FROM 1 BY 1
098500             UNTIL WKS-K > WKS-SOC-AB-CNT
098600     MOVE SPACES TO WKS-LINEA-REPORTE
098650     MOVE WKS-SOC-AB-CNT           TO WKS-CANT-EDIT
098660     MOVE WKS-CANT-EDIT            TO WKS-CAMPO-CANT
098670     PERFORM 199-POSICION-CANT
098700     MOVE WKS-TOT-MORA-SOCIO       TO WKS-TARIFA-EDIT
098710     MOVE WKS-TARIFA-EDIT          TO WKS-CAMPO-TARIFA
098720     PERFORM 197-POSICION-TARIFA
098750     STRING 'BOOKS: '              DELIMITED BY SIZE
098760            WKS-CAMPO-CANT (WKS-POS-CANT:WKS-LARGO-CANT)
098765                                   DELIMITED BY SIZE
098770            '   TOTAL LATE FEES DUE: ' DELIMITED BY SIZE
098900            WKS-CAMPO-TARIFA (WKS-POS-TARIFA:WKS-LARGO-TARIFA)
098905                                   DELIMITED BY SIZE
099000            INTO WKS-LINEA-REPORTE
099100     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
099200     MOVE SPACES TO WKS-LINEA-REPORTE
099300     MOVE 'LOAN HISTORY'           TO WKS-LINEA-REPORTE (1:12)
099400     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
099500     MOVE SPACES TO WKS-LINEA-REPORTE
099600     MOVE 'BOOK-ID'                TO LH-BOOK-ID
099700     MOVE 'TITLE'                  TO LH-TITLE
099800     MOVE 'BORROWED'               TO LH-BORROW-DATE
099900     MOVE 'DUE'                    TO LH-DUE-DATE
100000     MOVE 'RETURNED'               TO LH-RETURN-DATE
100100     MOVE 'STATUS'                 TO LH-STATUS
100200     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
100300     PERFORM 635-IMPRIME-HISTORIA VARYING WKS-K FROM 1 BY 1
100400             UNTIL WKS-K > WKS-SOC-HIST-CNT.
100500 630-IMPRIME-REPORTE-SOCIO-E. EXIT.
100600
100700 631-IMPRIME-ABIERTO SECTION.
100800     MOVE WKS-SOC-AB-IDX (WKS-K)   TO WKS-TEMP-INDICE
100900     MOVE TLP-PATRON-ID (WKS-TEMP-INDICE) TO WKM-PATRON-ID
101000     MOVE TLP-BOOK-ID   (WKS-TEMP-INDICE) TO WKM-BOOK-ID
101100     MOVE WKS-FECHA-ACTUAL                TO WKM-FECHA-ACTUAL
101200     CALL 'LIBMORA1' USING WKS-PARM-MORA
101300                           WKS-TAB-LIBROS
101400                           WKS-TAB-PRESTAMOS
101500                           TLF-RESULTADO
101600     ADD TLF-FEE-AMOUNT TO WKS-TOT-MORA-SOCIO
101700     PERFORM 310-BUSCA-LIBRO-ID-POR-J
101800     MOVE SPACES TO WKS-LINEA-REPORTE
101900     MOVE TLP-BOOK-ID (WKS-TEMP-INDICE) TO LA-BOOK-ID
102000     MOVE TLB-TITLE   (WKS-J)           TO LA-TITLE
102100     MOVE TLP-BORROW-DATE (WKS-TEMP-INDICE) TO WKS-FECHA-FORMATO
102200     MOVE WKS-ANI-FMT TO FE-ANIO
102300     MOVE '-'         TO FE-GUION-1
102400     MOVE WKS-MES-FMT TO FE-MES
102500     MOVE '-'         TO FE-GUION-2
102600     MOVE WKS-DIA-FMT TO FE-DIA
102700     MOVE WKS-FECHA-EDIT TO LA-BORROW-DATE
102800     MOVE TLP-DUE-DATE (WKS-TEMP-INDICE) TO WKS-FECHA-FORMATO
102900     MOVE WKS-ANI-FMT TO FE-ANIO
103000     MOVE '-'         TO FE-GUION-1
103100     MOVE WKS-MES-FMT TO FE-MES
103200     MOVE '-'         TO FE-GUION-2
103300     MOVE WKS-DIA-FMT TO FE-DIA
103400     MOVE WKS-FECHA-EDIT TO LA-DUE-DATE
103500     IF WKS-FECHA-ACTUAL > TLP-DUE-DATE (WKS-TEMP-INDICE)
103600        MOVE 'OVERDUE'              TO LA-OVERDUE
103700     ELSE
103800        MOVE SPACES                 TO LA-OVERDUE
104200     END-IF
104400     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
104500 631-IMPRIME-ABIERTO-E. EXIT.
104600******************************************************************
104700*     310B - BUSCA EL LIBRO DE TLP-BOOK-ID (WKS-TEMP-INDICE) Y   *
104800*            DEJA SU INDICE DE CATALOGO EN WKS-J PARA IMPRIMIR   *
104900******************************************************************
105000 310-BUSCA-LIBRO-ID-POR-J SECTION.
105100     MOVE ZEROES TO WKS-ENCONTRADO
105200     PERFORM 312-COMPARA-LIBRO-J VARYING WKS-I FROM 1 BY 1
105300             UNTIL WKS-I > WKS-LIB-CNT OR SE-ENCONTRO.
105400 310-BUSCA-LIBRO-ID-POR-J-E. EXIT.
105500
105600 312-COMPARA-LIBRO-J SECTION.
105700     IF TLB-BOOK-ID (WKS-I) = TLP-BOOK-ID (WKS-TEMP-INDICE)
105800        MOVE 1     TO WKS-ENCONTRADO
105900        MOVE WKS-I TO WKS-J
106000     END-IF.
106100 312-COMPARA-LIBRO-J-E. EXIT.
106200******************************************************************
106300*     635 - IMPRIME UNA FILA DEL HISTORIAL DEL SOCIO             *
106400******************************************************************
106500 635-IMPRIME-HISTORIA SECTION.
106600     MOVE WKS-SOC-HIST-IDX (WKS-K) TO WKS-TEMP-INDICE
106700     PERFORM 310-BUSCA-LIBRO-ID-POR-J
106800     MOVE SPACES TO WKS-LINEA-REPORTE
106900     MOVE TLP-BOOK-ID (WKS-TEMP-INDICE) TO LH-BOOK-ID
107000     MOVE TLB-TITLE   (WKS-J)           TO LH-TITLE
107100     MOVE TLP-BORROW-DATE (WKS-TEMP-INDICE) TO WKS-FECHA-FORMATO
107200     MOVE WKS-ANI-FMT TO FE-ANIO
107300     MOVE '-'         TO FE-GUION-1
107400     MOVE WKS-MES-FMT TO FE-MES
107500     MOVE '-'         TO FE-GUION-2
107600     MOVE WKS-DIA-FMT TO FE-DIA
107700     MOVE WKS-FECHA-EDIT TO LH-BORROW-DATE
107800     MOVE TLP-DUE-DATE (WKS-TEMP-INDICE) TO WKS-FECHA-FORMATO
107900     MOVE WKS-ANI-FMT TO FE-ANIO
108000     MOVE '-'         TO FE-GUION-1
108100     MOVE WKS-MES-FMT TO FE-MES
108200     MOVE '-'         TO FE-GUION-2
108300     MOVE WKS-DIA-FMT TO FE-DIA
108400     MOVE WKS-FECHA-EDIT TO LH-DUE-DATE
108500     IF TLP-RETURN-DATE (WKS-TEMP-INDICE) = ZEROES
108600        MOVE SPACES              TO LH-RETURN-DATE
108700        MOVE 'Borrowed'          TO LH-STATUS
108800     ELSE
108900        MOVE TLP-RETURN-DATE (WKS-TEMP-INDICE) TO WKS-FECHA-FORMATO
109000        MOVE WKS-ANI-FMT TO FE-ANIO
109100        MOVE '-'         TO FE-GUION-1
109200        MOVE WKS-MES-FMT TO FE-MES
109300        MOVE '-'         TO FE-GUION-2
109400        MOVE WKS-DIA-FMT TO FE-DIA
109500        MOVE WKS-FECHA-EDIT TO LH-RETURN-DATE
109600        MOVE 'Returned'          TO LH-STATUS
109700     END-IF
109800     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
109900 635-IMPRIME-HISTORIA-E. EXIT.
110000******************************************************************
110100*     700 - LECTURA Y DESPACHO DE UNA TRANSACCION DE ENTRADA     *
110200******************************************************************
110300 700-PROCESA-TRANSACCION SECTION.
110400     ADD 1 TO WKS-TOT-LEIDAS
110500     MOVE ZEROES TO WKS-SW-RECHAZADA
110600     MOVE SPACES TO WKS-MSG-RESULTADO
110700     EVALUATE TRUE
110800        WHEN TRN-ES-ALTA
110900           PERFORM 200-ALTA-LIBRO
111000        WHEN TRN-ES-PRESTAMO
111100           PERFORM 300-PRESTAMO-LIBRO
111200        WHEN TRN-ES-DEVOLUCION
111300           PERFORM 400-DEVOLUCION-LIBRO
111400        WHEN TRN-ES-BUSQUEDA
111500           PERFORM 500-BUSQUEDA-CATALOGO
111600        WHEN TRN-ES-REPORTE-SOCIO
111700           PERFORM 600-REPORTE-SOCIO
111800        WHEN OTHER
111900           MOVE MSG-SIN-CODIGO      TO WKS-MSG-RESULTADO
112000           MOVE 1                   TO WKS-SW-RECHAZADA
112100     END-EVALUATE
112200     IF TXN-RECHAZADA
112300        ADD 1 TO WKS-TOT-RECHAZADAS
112400     ELSE
112500        ADD 1 TO WKS-TOT-ACEPTADAS
112600     END-IF
112700     PERFORM 750-IMPRIME-LINEA-LOG
112800     READ TRANSAC
112900         AT END SET NO-HAY-MAS-TRANSAC TO TRUE
113000     END-READ.
113100 700-PROCESA-TRANSACCION-E. EXIT.
113200******************************************************************
113300*     750 - ESCRIBE UNA LINEA DE BITACORA POR CADA TRANSACCION   *
113400******************************************************************
113500 750-IMPRIME-LINEA-LOG SECTION.
113600     MOVE SPACES TO WKS-LINEA-REPORTE
113700     STRING TRN-CODE            DELIMITED BY SIZE
113800            ': '                DELIMITED BY SIZE
113900            WKS-MSG-RESULTADO   DELIMITED BY SIZE
114000            INTO WKS-LINEA-REPORTE
114100     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
114200 750-IMPRIME-LINEA-LOG-E. EXIT.
114300******************************************************************
114400*     900 - CIERRE DEL PROCESO: REGRABA CATALOGOS Y PRESTAMOS,   *
114500*           IMPRIME TOTALES DE CONTROL Y CIERRA ARCHIVOS         *
114600******************************************************************
114700 900-CIERRE SECTION.
114800     CLOSE TRANSAC
114900     PERFORM 910-GRABA-LIBROS
115000     PERFORM 920-GRABA-PRESTAMOS
115100     PERFORM 950-IMPRIME-TOTALES
115200     CLOSE REPORTE.
115300 900-CIERRE-E. EXIT.
115400******************************************************************
115500*     910 - REGRABA EL CATALOGO COMPLETO DE LIBROS               *
115600******************************************************************
115700 910-GRABA-LIBROS SECTION.
115800     OPEN OUTPUT LIBROS
115900     PERFORM 911-GRABA-UN-LIBRO VARYING WKS-I FROM 1 BY 1
116000             UNTIL WKS-I > WKS-LIB-CNT
116100     CLOSE LIBROS.
116200 910-GRABA-LIBROS-E. EXIT.
116300
116400 911-GRABA-UN-LIBRO SECTION.
116500     MOVE TLB-BOOK-ID      (WKS-I) TO LIB-BOOK-ID
116600     MOVE TLB-TITLE        (WKS-I) TO LIB-TITLE
116700     MOVE TLB-AUTHOR       (WKS-I) TO LIB-AUTHOR
116800     MOVE TLB-ISBN         (WKS-I) TO LIB-ISBN
116900     MOVE TLB-TOTAL-COPIES (WKS-I) TO LIB-TOTAL-COPIES
117000     MOVE TLB-AVAIL-COPIES (WKS-I) TO LIB-AVAIL-COPIES
117100     WRITE LIB-REGISTRO.
117200 911-GRABA-UN-LIBRO-E. EXIT.
117300******************************************************************
117400*     920 - REGRABA LOS PRESTAMOS (VIGENTES E HISTORICOS)        *
117500******************************************************************
117600 920-GRABA-PRESTAMOS SECTION.
117700     OPEN OUTPUT PRESTAMO
117800     PERFORM 921-GRABA-UN-PRESTAMO VARYING WKS-I FROM 1 BY 1
117900             UNTIL WKS-I > WKS-PRE-CNT
118000     CLOSE PRESTAMO.
118100 920-GRABA-PRESTAMOS-E. EXIT.
118200
118300 921-GRABA-UN-PRESTAMO SECTION.
118400     MOVE TLP-LOAN-ID     (WKS-I)  TO PRE-LOAN-ID
118500     MOVE TLP-PATRON-ID   (WKS-I)  TO PRE-PATRON-ID
118600     MOVE TLP-BOOK-ID     (WKS-I)  TO PRE-BOOK-ID
118700     MOVE TLP-BORROW-DATE (WKS-I)  TO PRE-BORROW-DATE
118800     MOVE TLP-DUE-DATE    (WKS-I)  TO PRE-DUE-DATE
118900     MOVE TLP-RETURN-DATE (WKS-I)  TO PRE-RETURN-DATE
119000     WRITE PRE-REGISTRO.
119100 921-GRABA-UN-PRESTAMO-E. EXIT.
119200******************************************************************
119300*     950 - IMPRESION DE LOS TOTALES DE CONTROL DE FIN DE        *
119400*           PROCESO (BITACORA TICKET BIB-0512)                   *
119500******************************************************************
119600 950-IMPRIME-TOTALES SECTION.
119700     MOVE SPACES TO WKS-LINEA-REPORTE
119800     MOVE 'END OF JOB CONTROL TOTALS'      TO WKS-LINEA-REPORTE
119900     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
120000     PERFORM 951-IMPRIME-UN-TOTAL.
120100 950-IMPRIME-TOTALES-E. EXIT.
120200
120300 951-IMPRIME-UN-TOTAL SECTION.
120310     MOVE WKS-TOT-LEIDAS TO WKS-TOTAL-EDIT
120320     MOVE WKS-TOTAL-EDIT TO WKS-CAMPO-TOTAL
120330     PERFORM 197-POSICION-TOTAL
120400     MOVE SPACES TO WKS-LINEA-REPORTE
120500     STRING 'TRANSACTIONS READ    : ' DELIMITED BY SIZE
120600            WKS-CAMPO-TOTAL (WKS-POS-TOTAL:WKS-LARGO-TOTAL)
120650                                   DELIMITED BY SIZE
120700            INTO WKS-LINEA-REPORTE
120800     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
120810     MOVE WKS-TOT-ACEPTADAS TO WKS-TOTAL-EDIT
120820     MOVE WKS-TOTAL-EDIT TO WKS-CAMPO-TOTAL
120830     PERFORM 197-POSICION-TOTAL
120900     MOVE SPACES TO WKS-LINEA-REPORTE
121000     STRING 'TRANSACTIONS ACCEPTED: ' DELIMITED BY SIZE
121050            WKS-CAMPO-TOTAL (WKS-POS-TOTAL:WKS-LARGO-TOTAL)
121080                                   DELIMITED BY SIZE
121200            INTO WKS-LINEA-REPORTE
121300     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
121310     MOVE WKS-TOT-RECHAZADAS TO WKS-TOTAL-EDIT
121320     MOVE WKS-TOTAL-EDIT TO WKS-CAMPO-TOTAL
121330     PERFORM 197-POSICION-TOTAL
121400     MOVE SPACES TO WKS-LINEA-REPORTE
121500     STRING 'TRANSACTIONS REJECTED: ' DELIMITED BY SIZE
121550            WKS-CAMPO-TOTAL (WKS-POS-TOTAL:WKS-LARGO-TOTAL)
121580                                   DELIMITED BY SIZE
121700            INTO WKS-LINEA-REPORTE
121800     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
121810     MOVE WKS-TOT-ALTAS TO WKS-TOTAL-EDIT
121820     MOVE WKS-TOTAL-EDIT TO WKS-CAMPO-TOTAL
121830     PERFORM 197-POSICION-TOTAL
121900     MOVE SPACES TO WKS-LINEA-REPORTE
122000     STRING 'BOOKS ADDED          : ' DELIMITED BY SIZE
122050            WKS-CAMPO-TOTAL (WKS-POS-TOTAL:WKS-LARGO-TOTAL)
122080                                   DELIMITED BY SIZE
122200            INTO WKS-LINEA-REPORTE
122300     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
122310     MOVE WKS-TOT-PRESTAMOS TO WKS-TOTAL-EDIT
122320     MOVE WKS-TOTAL-EDIT TO WKS-CAMPO-TOTAL
122330     PERFORM 197-POSICION-TOTAL
122400     MOVE SPACES TO WKS-LINEA-REPORTE
122500     STRING 'BOOKS BORROWED       : ' DELIMITED BY SIZE
122550            WKS-CAMPO-TOTAL (WKS-POS-TOTAL:WKS-LARGO-TOTAL)
122580                                   DELIMITED BY SIZE
122700            INTO WKS-LINEA-REPORTE
122800     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
122810     MOVE WKS-TOT-DEVOLUCIONES TO WKS-TOTAL-EDIT
122820     MOVE WKS-TOTAL-EDIT TO WKS-CAMPO-TOTAL
122830     PERFORM 197-POSICION-TOTAL
122900     MOVE SPACES TO WKS-LINEA-REPORTE
123000     STRING 'BOOKS RETURNED       : ' DELIMITED BY SIZE
123050            WKS-CAMPO-TOTAL (WKS-POS-TOTAL:WKS-LARGO-TOTAL)
123080                                   DELIMITED BY SIZE
123200            INTO WKS-LINEA-REPORTE
123300     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
123400     MOVE SPACES TO WKS-LINEA-REPORTE
123500     MOVE WKS-TOT-MORAS TO WKS-TARIFA-EDIT
123510     MOVE WKS-TARIFA-EDIT TO WKS-CAMPO-TARIFA
123520     PERFORM 197-POSICION-TARIFA
123600     STRING 'TOTAL LATE FEES      : ' DELIMITED BY SIZE
123650            WKS-CAMPO-TARIFA (WKS-POS-TARIFA:WKS-LARGO-TARIFA)
123680                                   DELIMITED BY SIZE
123800            INTO WKS-LINEA-REPORTE
123900     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
124000 951-IMPRIME-UN-TOTAL-E. EXIT.
