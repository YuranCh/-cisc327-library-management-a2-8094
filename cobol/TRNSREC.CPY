000100******************************************************************
000200*    COPY        : TRNSREC                                       *
000300*    APLICACION  : BIBLIOTECA                                    *
000400*    DESCRIPCION : LAYOUT DEL REGISTRO DE TRANSACCIONES DE       *
000500*                : ENTRADA (ARCHIVO TRANSAC). UNA TRANSACCION    *
000600*                : POR LINEA, CODIGO EN TRN-CODE DEFINE CUALES   *
000700*                : CAMPOS APLICAN (VER TABLA EN LIBROS1.CBL).    *
000800*------------------------------------------------------------------
000900*    FECHA       PROGRAMADOR      DESCRIPCION                    *
001000*    18/03/1991  R.ALDANA (RAL)   VERSION ORIGINAL - 335 BYTES   *
001100*    22/11/1994  E.PEDR   (PEDR)  SE AGREGA TRN-SRCH-TY PARA LA  *
001200*                                 TRANSACCION DE BUSQUEDA (S)    *
001300*    NOTA        : REGISTRO A CAPACIDAD PLENA (335 DE 335 BYTES);*
001400*                : NO QUEDA ESPACIO PARA FILLER DE RELLENO SIN   *
001500*                : ALTERAR LA LONGITUD FIJA DEL ARCHIVO TRANSAC. *
001600******************************************************************
001700 01  TRN-REGISTRO.
001800     05  TRN-CODE                PIC X(01).
001900         88  TRN-ES-ALTA                  VALUE 'A'.
002000         88  TRN-ES-PRESTAMO              VALUE 'B'.
002100         88  TRN-ES-DEVOLUCION            VALUE 'R'.
002200         88  TRN-ES-BUSQUEDA              VALUE 'S'.
002300         88  TRN-ES-REPORTE-SOCIO         VALUE 'P'.
002400     05  TRN-PATRON              PIC X(06).
002500     05  TRN-BOOK-ID             PIC 9(05).
002600     05  TRN-TITLE               PIC X(200).
002700     05  TRN-AUTHOR              PIC X(100).
002800     05  TRN-ISBN                PIC X(13).
002900     05  TRN-COPIES              PIC 9(04).
003000     05  TRN-SRCH-TY             PIC X(06).
003100         88  TRN-BUSCA-TITULO             VALUE 'TITLE '.
003200         88  TRN-BUSCA-AUTOR              VALUE 'AUTHOR'.
003300         88  TRN-BUSCA-ISBN               VALUE 'ISBN  '.
