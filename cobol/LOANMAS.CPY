000100******************************************************************
000200*    COPY        : LOANMAS                                       *
000300*    APLICACION  : BIBLIOTECA                                    *
000400*    DESCRIPCION : LAYOUT DEL REGISTRO DE PRESTAMOS              *
000500*                : (ARCHIVO PRESTAMO / BORROW-RECORDS). SE USA   *
000600*                : TAL CUAL EN EL FD DE LIBROS1.CBL. LOS MISMOS  *
000700*                : CAMPOS SE REPITEN CON PREFIJO TLP- EN LA      *
000800*                : TABLA WKS-TAB-PRESTAMOS DE MEMORIA DE         *
000900*                : LIBROS1 Y EN LK-TAB-PRE DE LIBMORA1 (MISMO    *
001000*                : ORDEN Y LONGITUD DE CAMPOS).                  *
001100*------------------------------------------------------------------
001200*    FECHA       PROGRAMADOR      DESCRIPCION                    *
001300*    07/03/1991  R.ALDANA (RAL)   VERSION ORIGINAL - 42 BYTES    *
001400*    03/05/1997  E.PEDR   (PEDR)  PRE-RETURN-DATE EN CEROS       *
001500*                                 INDICA PRESTAMO ABIERTO        *
001600*    14/02/1999  M.OSORIO (MRO)   REVISION Y2K - FECHAS YA SON   *
001700*                                 9(08) AAAAMMDD DESDE ORIGEN    *
001800*    NOTA        : REGISTRO A CAPACIDAD PLENA (42 DE 42 BYTES);  *
001900*                : NO QUEDA ESPACIO PARA FILLER DE RELLENO SIN   *
002000*                : ALTERAR LA LONGITUD FIJA DEL ARCHIVO PRESTAMO.*
002100******************************************************************
002200 01  PRE-REGISTRO.
002300     05  PRE-LOAN-ID             PIC 9(07).
002400     05  PRE-PATRON-ID           PIC X(06).
002500     05  PRE-BOOK-ID             PIC 9(05).
002600     05  PRE-BORROW-DATE         PIC 9(08).
002700     05  PRE-DUE-DATE            PIC 9(08).
002800     05  PRE-RETURN-DATE         PIC 9(08).
