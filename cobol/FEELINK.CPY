000100******************************************************************
000200*    COPY        : FEELINK                                       *
000300*    APLICACION  : BIBLIOTECA                                    *
000400*    DESCRIPCION : AREA DE RESULTADO DE CALCULO DE MORA (TARIFA  *
000500*                : POR ATRASO). LA LLENA LIBMORA1 Y LA LEEN LAS  *
000600*                : SECCIONES 400-DEVOLUCION-LIBRO Y              *
000700*                : 600-REPORTE-SOCIO DE LIBROS1.CBL.             *
000800*------------------------------------------------------------------
000900*    FECHA       PROGRAMADOR      DESCRIPCION                    *
001000*    03/05/1997  E.PEDR   (PEDR)  VERSION ORIGINAL               *
001100*    09/06/2006  J.SICAY  (JSC)   TCKT BIB-0447 SE AMPLIA         *
001200*                                 TLF-FEE-STATUS DE X(40) A X(60)*
001300******************************************************************
001400 01  TLF-RESULTADO.
001500     05  TLF-FEE-AMOUNT          PIC 9(03)V99.
001600     05  TLF-DAYS-OVERDUE        PIC 9(04).
001700     05  TLF-FEE-STATUS          PIC X(60).
001800     05  FILLER                  PIC X(05).
