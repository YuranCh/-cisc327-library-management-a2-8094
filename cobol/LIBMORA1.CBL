000100******************************************************************
000200* PROGRAMA    : LIBMORA1                                         *
000300* APLICACION  : BIBLIOTECA - CIRCULACION                         *
000400* TIPO        : SUBRUTINA (CALL), INVOCADA POR LIBROS1           *
000500* DESCRIPCION : CALCULA LA TARIFA POR MORA (LATE FEE) DE UN      *
000600*             : PRESTAMO ABIERTO DE UN SOCIO SOBRE UN LIBRO,     *
000700*             : EN FUNCION DE LOS DIAS TRANSCURRIDOS DESPUES DE  *
000800*             : LA FECHA DE VENCIMIENTO (PRE-DUE-DATE).          *
000900*             : COMPARTIDA POR LA DEVOLUCION (400-DEVOLUCION-    *
001000*             : LIBRO) Y EL REPORTE DE SOCIO (600-REPORTE-SOCIO) *
001100*             : DE LIBROS1.                                      *
001200* ARCHIVOS    : NO APLICA (RECIBE TABLAS EN MEMORIA POR LINKAGE) *
001300* PROGRAMA(S) : NINGUNO                                          *
001400* BPM/RATIONAL: 447712                                           *
001500* NOMBRE      : MANTENIMIENTO CONTEO DIAS DE MORA - BIBLIOTECA   *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.                    LIBMORA1.
001900 AUTHOR.                        E. RAMIREZ DIVAS (PEDR).
002000 INSTALLATION.                  DEPTO. DESARROLLO - APLICACIONES.
002100 DATE-WRITTEN.                  03/05/1997.
002200 DATE-COMPILED.                 03/05/1997.
002300 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002400******************************************************************
002500*                    B I T A C O R A   D E   C A M B I O S       *
002600*------------------------------------------------------------------
002700* FECHA       PROG.  TICKET      DESCRIPCION                     *
002800* 03/05/1997  PEDR   BIB-0012    VERSION ORIGINAL. TARIFA POR    *
002900*                                MORA DEL PRESTAMO DE LIBROS,    *
003000*                                DIFERENCIA DE FECHAS POR TABLA  *
003100*                                DE DIAS ACUMULADOS (SIN USAR    *
003200*                                RUTINAS DE FECHA DEL SISTEMA).  *
003300* 19/08/1997  PEDR   BIB-0031    SE AGREGA VALIDACION DE FORMATO *
003400*                                DE PATRON-ID (6 DIGITOS).       *
003500* 11/02/1998  RAL    BIB-0058    SE AGREGA TOPE DE $15.00 POR    *
003600*                                LIBRO SEGUN NORMATIVA DE SALA.  *
003700* 17/09/1998  MRO    BIB-0091    REVISION Y2K: FECHAS YA VIENEN  *
003800*                                COMO 9(08) AAAAMMDD DESDE       *
003900*                                LIBROS1, SIN VENTANA DE SIGLO   *
004000*                                DE ESTE LADO DEL CALCULO.       *
004100* 05/01/1999  MRO    BIB-0091    CIERRE REVISION Y2K. PRUEBAS    *
004200*                                DE CORTE DE SIGLO 1999/2000 OK. *
004300* 22/07/2001  JSC    BIB-0203    SE VALIDA "LIBRO NO EN CATALOGO"*
004400*                                ANTES DE BUSCAR PRESTAMO ABIERTO*
004500* 09/06/2006  JSC    BIB-0447    TCKT BIB-0447: SE AMPLIA EL     *
004600*                                MENSAJE DE ESTADO A 60 BYTES.   *
004700* 14/03/2011  LGV    BIB-0512    SE DOCUMENTA REGLA DE TOPE      *
004800*                                DESPUES DE SUMAR TRAMOS.        *
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS DIGITO       IS '0' THRU '9'
005500     UPSI-0 ON STATUS   IS SW-MORA-TRAZA.
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800******************************************************************
005900*              A R E A S   D E   T R A B A J O                  *
006000******************************************************************
006100 01  WKS-FLAGS.
006200     05  WKS-HAY-PRESTAMOS          PIC 9(01) VALUE ZEROES.
006300         88  SOCIO-TIENE-PRESTAMOS            VALUE 1.
006400     05  WKS-LIBRO-EN-CATALOGO      PIC 9(01) VALUE ZEROES.
006500         88  LIBRO-EXISTE                     VALUE 1.
006600     05  WKS-HAY-ABIERTO            PIC 9(01) VALUE ZEROES.
006700         88  PRESTAMO-ABIERTO-EXISTE          VALUE 1.
006800     05  WKS-BISIESTO               PIC 9(01) VALUE ZEROES.
006900         88  ES-BISIESTO                       VALUE 1.
007000 01  WKS-SUBS.
007100     05  WKS-I                      PIC 9(05) VALUE ZEROES.
007200******************************************************************
007300*    TABLA DE DIAS ACUMULADOS ANTES DE CADA MES (ANO NO BISIESTO)*
007400*    SE USA PARA CALCULAR EL NUMERO DE DIA (ORDINAL) DE UNA      *
007500*    FECHA SIN RECURRIR A RUTINAS DE FECHA DEL COMPILADOR.       *
007600******************************************************************
007700 01  WKS-DIAS-ACUM-INIC.
007800     05  FILLER  PIC 9(03) VALUE 000.
007900     05  FILLER  PIC 9(03) VALUE 031.
008000     05  FILLER  PIC 9(03) VALUE 059.
008100     05  FILLER  PIC 9(03) VALUE 090.
008200     05  FILLER  PIC 9(03) VALUE 120.
008300     05  FILLER  PIC 9(03) VALUE 151.
008400     05  FILLER  PIC 9(03) VALUE 181.
008500     05  FILLER  PIC 9(03) VALUE 212.
008600     05  FILLER  PIC 9(03) VALUE 243.
008700     05  FILLER  PIC 9(03) VALUE 273.
008800     05  FILLER  PIC 9(03) VALUE 304.
008900     05  FILLER  PIC 9(03) VALUE 334.
009000 01  WKS-TAB-DIAS-ACUM REDEFINES WKS-DIAS-ACUM-INIC.
009100     05  WKS-DIAS-ACUM              PIC 9(03) OCCURS 12 TIMES.
009200 01  WKS-CALC-FECHA.
009300     05  WKS-ANI-CALC               PIC 9(04).
009400     05  WKS-MES-CALC               PIC 9(02).
009500     05  WKS-DIA-CALC               PIC 9(02).
009600     05  WKS-ANI-M1                 PIC 9(04).
009700     05  WKS-DIV4                   PIC 9(04).
009800     05  WKS-DIV100                 PIC 9(04).
009900     05  WKS-DIV400                 PIC 9(04).
010000     05  WKS-RESTO                  PIC 9(04).
010100     05  WKS-NUM-DIA-CALC           PIC 9(08).
010110     05  WKS-BIS-DIV4               PIC 9(04).
010120     05  WKS-BIS-DIV100             PIC 9(04).
010130     05  WKS-BIS-DIV400             PIC 9(04).
010140     05  WKS-BIS-RESTO              PIC 9(04).
010200 01  WKS-NUM-DIA-VENCE              PIC 9(08) VALUE ZEROES.
010300 01  WKS-NUM-DIA-ACTUAL             PIC 9(08) VALUE ZEROES.
010400 01  WKS-FECHA-VENCE                PIC 9(08) VALUE ZEROES.
010500 01  WKS-FECHA-VENCE-R REDEFINES WKS-FECHA-VENCE.
010600     05  WKS-ANI-VEN                PIC 9(04).
010700     05  WKS-MES-VEN                PIC 9(02).
010800     05  WKS-DIA-VEN                PIC 9(02).
010900 01  WKS-DIAS-MORA                  PIC S9(05) VALUE ZEROES.
010910 01  WKS-DIAS-MORA-EDIT             PIC ZZZZ9 VALUE ZEROES.
011000 01  WKS-TARIFA-CALCULADA           PIC 9(05)V99 VALUE ZEROES.
011100 01  WKS-PRE-SEL.
011200     05  WKS-PRE-SEL-LOAN-ID        PIC 9(07).
011300     05  WKS-PRE-SEL-PATRON-ID      PIC X(06).
011400     05  WKS-PRE-SEL-BOOK-ID        PIC 9(05).
011500     05  WKS-PRE-SEL-BORROW-DATE    PIC 9(08).
011600     05  WKS-PRE-SEL-DUE-DATE       PIC 9(08).
011700     05  WKS-PRE-SEL-RETURN-DATE    PIC 9(08).
011800 01  WKS-PRE-SEL-ALT REDEFINES WKS-PRE-SEL
011900                                    PIC X(42).
012000 01  WKS-MENSAJES.
012100     05  MSG-PATRON-INVALIDO   PIC X(60) VALUE
012200         'Invalid patron ID. Must be exactly 6 digits.'.
012300     05  MSG-LIBRO-INVALIDO    PIC X(60) VALUE
012400         'Invalid book ID. Must be a positive integer.'.
012500     05  MSG-SOCIO-NO-EXISTE   PIC X(60) VALUE
012600         'Patron not found.'.
012700     05  MSG-LIBRO-NO-EXISTE   PIC X(60) VALUE
012800         'Book not found.'.
012900     05  MSG-NO-PRESTADO       PIC X(60) VALUE
013000         'Book is not currently borrowed by the patron.'.
013100     05  MSG-EXITO             PIC X(20) VALUE 'Success'.
013200     05  MSG-CON-MORA          PIC X(11) VALUE
013300         'Overdue by '.
013400     05  MSG-DIAS-SUFIJO       PIC X(05) VALUE ' days'.
013500******************************************************************
013600*    LINKAGE SECTION - PARAMETROS RECIBIDOS DE LIBROS1           *
013700******************************************************************
013800 LINKAGE SECTION.
013900 01  LK-PARM-ENTRADA.
014000     05  LK-PATRON-ID               PIC X(06).
014100     05  LK-BOOK-ID                 PIC 9(05).
014200     05  LK-FECHA-ACTUAL            PIC 9(08).
014300     05  LK-FECHA-ACTUAL-R REDEFINES LK-FECHA-ACTUAL.
014400         10  LK-ANI-ACT             PIC 9(04).
014500         10  LK-MES-ACT             PIC 9(02).
014600         10  LK-DIA-ACT             PIC 9(02).
014700 01  LK-TAB-LIBROS-AREA.
014800     05  LK-TAB-LIB-CNT             PIC 9(05).
014900     05  LK-TAB-LIB OCCURS 5000 TIMES.
015000         10  LK-LIB-BOOK-ID         PIC 9(05).
015100         10  LK-LIB-TITLE           PIC X(200).
015200         10  LK-LIB-AUTHOR          PIC X(100).
015300         10  LK-LIB-ISBN            PIC X(13).
015400         10  LK-LIB-TOTAL-COPIES    PIC 9(04).
015500         10  LK-LIB-AVAIL-COPIES    PIC 9(04).
015600         10  FILLER                 PIC X(05).
015700 01  LK-TAB-PRESTAMOS-AREA.
015800     05  LK-TAB-PRE-CNT             PIC 9(05).
015900     05  LK-TAB-PRE OCCURS 20000 TIMES.
016000         10  LK-PRE-LOAN-ID         PIC 9(07).
016100         10  LK-PRE-PATRON-ID       PIC X(06).
016200         10  LK-PRE-BOOK-ID         PIC 9(05).
016300         10  LK-PRE-BORROW-DATE     PIC 9(08).
016400         10  LK-PRE-DUE-DATE        PIC 9(08).
016500         10  LK-PRE-RETURN-DATE     PIC 9(08).
016600 01  LK-RESULTADO.
016700     05  TLF-FEE-AMOUNT             PIC 9(03)V99.
016800     05  TLF-DAYS-OVERDUE           PIC 9(04).
016900     05  TLF-FEE-STATUS             PIC X(60).
017000     05  FILLER                     PIC X(05).
017100******************************************************************
017200 PROCEDURE DIVISION USING LK-PARM-ENTRADA
017300                          LK-TAB-LIBROS-AREA
017400                          LK-TAB-PRESTAMOS-AREA
017500                          LK-RESULTADO.
017600******************************************************************
017700*               S E C C I O N    P R I N C I P A L               *
017800******************************************************************
017900 000-MAIN SECTION.
018000     MOVE ZEROES                   TO WKS-DIAS-MORA
018100     MOVE ZEROES                   TO TLF-FEE-AMOUNT
018200     MOVE ZEROES                   TO TLF-DAYS-OVERDUE
018300     MOVE SPACES                   TO TLF-FEE-STATUS
018400     PERFORM 100-VALIDA-PATRON
018500     IF TLF-FEE-STATUS = SPACES
018600        PERFORM 200-VALIDA-LIBRO
018700     END-IF
018800     IF TLF-FEE-STATUS = SPACES
018900        PERFORM 300-VALIDA-SOCIO-TIENE-PRESTAMOS
019000     END-IF
019100     IF TLF-FEE-STATUS = SPACES
019200        PERFORM 400-VALIDA-LIBRO-EN-CATALOGO
019300     END-IF
019400     IF TLF-FEE-STATUS = SPACES
019500        PERFORM 500-BUSCA-PRESTAMO-ABIERTO
019600     END-IF
019700     IF TLF-FEE-STATUS = SPACES
019800        PERFORM 600-CALCULA-MORA
019900     END-IF
020000     GOBACK.
020100 000-MAIN-E. EXIT.
020200******************************************************************
020300*     100 - PATRON-ID DEBE SER EXACTAMENTE 6 DIGITOS             *
020400******************************************************************
020500 100-VALIDA-PATRON SECTION.
020600     IF LK-PATRON-ID NOT IS DIGITO
020700        MOVE MSG-PATRON-INVALIDO  TO TLF-FEE-STATUS
020800     END-IF.
020900 100-VALIDA-PATRON-E. EXIT.
021000******************************************************************
021100*     200 - BOOK-ID DEBE SER UN ENTERO POSITIVO                  *
021200******************************************************************
021300 200-VALIDA-LIBRO SECTION.
021400     IF LK-BOOK-ID = ZEROES
021500        MOVE MSG-LIBRO-INVALIDO   TO TLF-FEE-STATUS
021600     END-IF.
021700 200-VALIDA-LIBRO-E. EXIT.
021800******************************************************************
021900*     300 - EL SOCIO DEBE TENER AL MENOS UN REGISTRO DE PRESTAMO *
022000*           (ABIERTO O CERRADO), SIN IMPORTAR EL LIBRO           *
022100******************************************************************
022200 300-VALIDA-SOCIO-TIENE-PRESTAMOS SECTION.
022300     MOVE ZEROES TO WKS-HAY-PRESTAMOS
022400     PERFORM 310-BUSCA-PRESTAMO-SOCIO VARYING WKS-I FROM 1 BY 1
022500             UNTIL WKS-I > LK-TAB-PRE-CNT
022600                OR SOCIO-TIENE-PRESTAMOS
022700     IF NOT SOCIO-TIENE-PRESTAMOS
022800        MOVE MSG-SOCIO-NO-EXISTE  TO TLF-FEE-STATUS
022900     END-IF.
023000 300-VALIDA-SOCIO-TIENE-PRESTAMOS-E. EXIT.
023100
023200 310-BUSCA-PRESTAMO-SOCIO SECTION.
023300     IF LK-PRE-PATRON-ID (WKS-I) = LK-PATRON-ID
023400        MOVE 1 TO WKS-HAY-PRESTAMOS
023500     END-IF.
023600 310-BUSCA-PRESTAMO-SOCIO-E. EXIT.
023700******************************************************************
023800*     400 - EL LIBRO DEBE EXISTIR EN EL CATALOGO                 *
023900******************************************************************
024000 400-VALIDA-LIBRO-EN-CATALOGO SECTION.
024100     MOVE ZEROES TO WKS-LIBRO-EN-CATALOGO
024200     PERFORM 410-BUSCA-LIBRO-CATALOGO VARYING WKS-I FROM 1 BY 1
024300             UNTIL WKS-I > LK-TAB-LIB-CNT
024400                OR LIBRO-EXISTE
024500     IF NOT LIBRO-EXISTE
024600        MOVE MSG-LIBRO-NO-EXISTE  TO TLF-FEE-STATUS
024700     END-IF.
024800 400-VALIDA-LIBRO-EN-CATALOGO-E. EXIT.
024900
025000 410-BUSCA-LIBRO-CATALOGO SECTION.
025100     IF LK-LIB-BOOK-ID (WKS-I) = LK-BOOK-ID
025200        MOVE 1 TO WKS-LIBRO-EN-CATALOGO
025300     END-IF.
025400 410-BUSCA-LIBRO-CATALOGO-E. EXIT.
025500******************************************************************
025600*     500 - DEBE EXISTIR UN PRESTAMO ABIERTO (SIN DEVOLUCION)    *
025700*           PARA EL PAR (PATRON, LIBRO)                          *
025800******************************************************************
025900 500-BUSCA-PRESTAMO-ABIERTO SECTION.
026000     MOVE ZEROES TO WKS-HAY-ABIERTO
026100     MOVE ZEROES TO WKS-PRE-SEL
026200     PERFORM 510-BUSCA-ABIERTO-SOCIO-LIBRO VARYING WKS-I
026300             FROM 1 BY 1 UNTIL WKS-I > LK-TAB-PRE-CNT
026400                OR PRESTAMO-ABIERTO-EXISTE
026500     IF NOT PRESTAMO-ABIERTO-EXISTE
026600        MOVE MSG-NO-PRESTADO      TO TLF-FEE-STATUS
026700     END-IF.
026800 500-BUSCA-PRESTAMO-ABIERTO-E. EXIT.
026900
027000 510-BUSCA-ABIERTO-SOCIO-LIBRO SECTION.
027100     IF LK-PRE-PATRON-ID (WKS-I) = LK-PATRON-ID
027200        AND LK-PRE-BOOK-ID   (WKS-I) = LK-BOOK-ID
027300        AND LK-PRE-RETURN-DATE (WKS-I) = ZEROES
027400        MOVE 1                        TO WKS-HAY-ABIERTO
027500        MOVE LK-PRE-LOAN-ID     (WKS-I) TO WKS-PRE-SEL-LOAN-ID
027600        MOVE LK-PRE-PATRON-ID   (WKS-I) TO WKS-PRE-SEL-PATRON-ID
027700        MOVE LK-PRE-BOOK-ID     (WKS-I) TO WKS-PRE-SEL-BOOK-ID
027800        MOVE LK-PRE-BORROW-DATE (WKS-I) TO
027900             WKS-PRE-SEL-BORROW-DATE
028000        MOVE LK-PRE-DUE-DATE    (WKS-I) TO WKS-PRE-SEL-DUE-DATE
028100        MOVE LK-PRE-RETURN-DATE (WKS-I) TO
028200             WKS-PRE-SEL-RETURN-DATE
028300     END-IF.
028400 510-BUSCA-ABIERTO-SOCIO-LIBRO-E. EXIT.
028500******************************************************************
028600*     600 - CALCULO DE DIAS DE MORA Y TARIFA POR TRAMOS          *
028700*           TRAMO 1: DIAS 1-7    A $0.50 POR DIA                 *
028800*           TRAMO 2: DIAS 8-N    A $1.00 POR DIA                 *
028900*           TOPE   : $15.00 POR LIBRO, APLICADO DESPUES DE SUMAR *
029000*           LOS TRAMOS (VER BITACORA TICKET BIB-0512)            *
029100******************************************************************
029200 600-CALCULA-MORA SECTION.
029300     MOVE WKS-PRE-SEL-DUE-DATE     TO WKS-FECHA-VENCE
029400     MOVE WKS-ANI-VEN              TO WKS-ANI-CALC
029500     MOVE WKS-MES-VEN              TO WKS-MES-CALC
029600     MOVE WKS-DIA-VEN              TO WKS-DIA-CALC
029700     PERFORM 650-CALCULA-NUM-DIA
029800     MOVE WKS-NUM-DIA-CALC         TO WKS-NUM-DIA-VENCE
029900     MOVE LK-ANI-ACT               TO WKS-ANI-CALC
030000     MOVE LK-MES-ACT               TO WKS-MES-CALC
030100     MOVE LK-DIA-ACT               TO WKS-DIA-CALC
030200     PERFORM 650-CALCULA-NUM-DIA
030300     MOVE WKS-NUM-DIA-CALC         TO WKS-NUM-DIA-ACTUAL
030400     COMPUTE WKS-DIAS-MORA = WKS-NUM-DIA-ACTUAL - WKS-NUM-DIA-VENCE
030500     IF WKS-DIAS-MORA < 0
030600        MOVE ZEROES TO WKS-DIAS-MORA
030700     END-IF
030800     MOVE WKS-DIAS-MORA            TO TLF-DAYS-OVERDUE
030810     MOVE WKS-DIAS-MORA            TO WKS-DIAS-MORA-EDIT
030900     IF WKS-DIAS-MORA = 0
031000        MOVE ZEROES                TO WKS-TARIFA-CALCULADA
031100        MOVE MSG-EXITO             TO TLF-FEE-STATUS
031200     ELSE
031300        IF WKS-DIAS-MORA NOT > 7
031400           COMPUTE WKS-TARIFA-CALCULADA =
031500                   WKS-DIAS-MORA * 0.50
031600        ELSE
031700           COMPUTE WKS-TARIFA-CALCULADA =
031800                   (7 * 0.50) + ((WKS-DIAS-MORA - 7) * 1.00)
031900        END-IF
032000        IF WKS-TARIFA-CALCULADA > 15.00
032100           MOVE 15.00              TO WKS-TARIFA-CALCULADA
032200        END-IF
032300        STRING MSG-CON-MORA        DELIMITED BY SIZE
032400               WKS-DIAS-MORA-EDIT  DELIMITED BY SIZE
032500               MSG-DIAS-SUFIJO     DELIMITED BY SIZE
032600               INTO TLF-FEE-STATUS
032700     END-IF
032800     MOVE WKS-TARIFA-CALCULADA     TO TLF-FEE-AMOUNT.
032900 600-CALCULA-MORA-E. EXIT.
033000******************************************************************
033100*     650 - NUMERO DE DIA (ORDINAL) DE UNA FECHA ANO/MES/DIA,    *
033200*           SIN USAR FUNCIONES DE FECHA DEL COMPILADOR. FORMULA  *
033300*           CLASICA DE DIAS TRANSCURRIDOS DESDE EL ANO 1.        *
033400******************************************************************
033500 650-CALCULA-NUM-DIA SECTION.
033600     COMPUTE WKS-ANI-M1 = WKS-ANI-CALC - 1
033700     DIVIDE WKS-ANI-M1 BY 4   GIVING WKS-DIV4   REMAINDER WKS-RESTO
033800     DIVIDE WKS-ANI-M1 BY 100 GIVING WKS-DIV100 REMAINDER WKS-RESTO
033900     DIVIDE WKS-ANI-M1 BY 400 GIVING WKS-DIV400 REMAINDER WKS-RESTO
034000     PERFORM 660-VERIFICA-BISIESTO
034100     COMPUTE WKS-NUM-DIA-CALC = (WKS-ANI-M1 * 365) + WKS-DIV4
034200             - WKS-DIV100 + WKS-DIV400
034300             + WKS-DIAS-ACUM (WKS-MES-CALC) + WKS-DIA-CALC
034400     IF ES-BISIESTO AND WKS-MES-CALC > 2
034500        ADD 1 TO WKS-NUM-DIA-CALC
034600     END-IF.
034700 650-CALCULA-NUM-DIA-E. EXIT.
034800******************************************************************
034900*     660 - VERIFICA SI WKS-ANI-CALC ES UN ANO BISIESTO          *
035000******************************************************************
035100 660-VERIFICA-BISIESTO SECTION.
035200     MOVE ZEROES TO WKS-BISIESTO
035210     DIVIDE WKS-ANI-CALC BY 4 GIVING WKS-BIS-DIV4
035220             REMAINDER WKS-BIS-RESTO
035400     IF WKS-BIS-RESTO = 0
035500        DIVIDE WKS-ANI-CALC BY 100 GIVING WKS-BIS-DIV100
035600                REMAINDER WKS-BIS-RESTO
035700        IF WKS-BIS-RESTO NOT = 0
035800           MOVE 1 TO WKS-BISIESTO
035900        ELSE
036000           DIVIDE WKS-ANI-CALC BY 400 GIVING WKS-BIS-DIV400
036100                   REMAINDER WKS-BIS-RESTO
036200           IF WKS-BIS-RESTO = 0
036300              MOVE 1 TO WKS-BISIESTO
036400           END-IF
036500        END-IF
036600     END-IF.
036700 660-VERIFICA-BISIESTO-E. EXIT.
